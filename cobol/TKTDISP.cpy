000100******************************************************************        
000200* TKTDISP  -  TICKET DISPOSITION OUTPUT RECORD                            
000300*                                                                         
000400*     ONE RECORD WRITTEN PER PROCESSED TICKET TO THE                      
000500*     DISPOSITION-OUT FILE.  FIXED LENGTH 120 TO MATCH THE                
000600*     DOWNSTREAM LOAD JOB'S JCL (SEE OPS RUNBOOK RQ#41187).               
000700*                                                                         
000800*     05/14/91  KMP   RQ#09402 ORIGINAL CUT - CORRESPONDENCE LOG          
000900*                      DISPOSITION RECORD, CUSTOMER SERVICE DIV.          
001000*     11/19/98  TGD   Y2K - NO DATE FIELDS IN THIS RECORD, REVIEWED       
001100*                      AND SIGNED OFF, NO CHANGE REQUIRED.                
001200*     06/02/11  KMP   RQ#41187 RENAMED/REUSED FOR THE TICKET BATCH.       
001300*     07/11/13  RLH   RQ#44410 WIDENED FILLER AFTER ADDING THE            
001400*                      ESCALATION-LEVEL BYTE.                             
001500******************************************************************        
001600 01  TICKET-DISPOSITION-REC.                                              
001700     05  DISP-TICKET-ID            PIC X(18).                             
001800     05  DISP-CATEGORY             PIC X(15).                             
001900     05  DISP-PRIORITY             PIC X(06).                             
002000     05  DISP-SENTIMENT            PIC S9(01)V9(02).                      
002100     05  DISP-PRIMARY-DEPT         PIC X(18).                             
002200     05  DISP-RESPONSE-TYPE        PIC X(20).                             
002300     05  DISP-NEEDS-ESCALATION     PIC X(01).                             
002400     05  DISP-ESCALATION-LEVEL     PIC 9(01).                             
002500     05  DISP-FINAL-STATUS         PIC X(10).                             
002600     05  FILLER                   PIC X(28).                              
