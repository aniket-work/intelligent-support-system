000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKTSENT.                                                    
000300 AUTHOR. K M PRUITT.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/14/91.                                                  
000600 DATE-COMPILED. 05/14/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS SUBPROGRAM FOLDS THE TICKET TEXT TO LOWER CASE            
001300*          AND COMPUTES THE LEXICON-BASED SENTIMENT SCORE FROM            
001400*          THE POSITIVE AND NEGATIVE WORD LISTS IN TKTLEX.                
001500*                                                                         
001600*          CALLED BY TKTPROC IMMEDIATELY AFTER TKTPARSE AND               
001700*          BEFORE TKTCLSFY, SINCE THE CLASSIFIER NEEDS BOTH THE           
001800*          SCORE AND THE FOLDED TEXT THIS PROGRAM LEAVES BEHIND.          
001900*                                                                         
002000******************************************************************        
002100*                                                                         
002200*     CHANGE LOG                                                          
002300*                                                                         
002400*     05/14/91  KMP   RQ#09403 ORIGINAL CUT - "TONE" SCORE FOR            
002500*                      CORRESPONDENCE ROUTING, CUSTOMER SERVICE           
002600*                      DIVISION.  FIVE GOOD WORDS, FIVE BAD WORDS.        
002700*     02/11/93  KMP   RQ#09601 WORD LISTS EXPANDED PER SUPERVISOR         
002800*                      REVIEW - SEE TKTLEX.                               
002900*     11/19/98  TGD   Y2K - REVIEWED, NO DATE FIELDS HANDLED BY           
003000*                      THIS PROGRAM, NO CHANGE REQUIRED.                  
003100*     06/16/11  KMP   RQ#41197 RENAMED TKTSENT AND REBUILT ON THE         
003200*                      TKTCLS INTERFACE RECORD WHEN THE UNIT WAS          
003300*                      ABSORBED INTO THE WEB/EMAIL TICKET BATCH.          
003400*                      SCORE RANGE CHANGED FROM -5/+5 TO -1.00/           
003500*                      +1.00 TO MATCH THE NEW DOWNSTREAM CONTRACT.        
003600*                                                                         
003700******************************************************************        
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-390.                                                
004200 OBJECT-COMPUTER. IBM-390.                                                
004300 INPUT-OUTPUT SECTION.                                                    
004400                                                                          
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700                                                                          
004800 WORKING-STORAGE SECTION.                                                 
004850 77  WS-FIRST-CALL-SW              PIC X(01) VALUE "Y".                   
004860     88  WS-NOT-YET-CALLED         VALUE "Y".                             
004870 77  WS-CALL-CNT                   PIC 9(07) COMP.                        
004900 01  WS-SCAN-FIELDS.                                                      
005000     05  WS-SUB                    PIC 9(02) COMP.                        
005100     05  WS-HIT-CNT                PIC 9(03) COMP.                        
005200     05  WS-POS-CNT                PIC 9(02) COMP.                        
005300     05  WS-NEG-CNT                PIC 9(02) COMP.                        
005400     05  WS-TOTAL-CNT              PIC 9(02) COMP.                        
005420     05  FILLER                    PIC X(01) VALUE SPACE.                 
005500                                                                          
005600 01  WS-LOWER-CASE-LIT             PIC X(26) VALUE                        
005700     "abcdefghijklmnopqrstuvwxyz".                                        
005800 01  WS-UPPER-CASE-LIT             PIC X(26) VALUE                        
005900     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                        
006000                                                                          
006600 COPY TKTLEX.                                                             
006700                                                                          
006800 LINKAGE SECTION.                                                         
006900 COPY TKTCLS.                                                             
007000                                                                          
007100 PROCEDURE DIVISION USING TICKET-CLASSIFICATION-REC.                      
007200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
007300     PERFORM 100-FOLD-TO-LOWER THRU 100-EXIT.                             
007400     PERFORM 200-SCAN-POS-WORDS THRU 200-EXIT VARYING WS-SUB              
007500         FROM 1 BY 1 UNTIL WS-SUB > 7.                                    
007600     PERFORM 300-SCAN-NEG-WORDS THRU 300-EXIT VARYING WS-SUB              
007700         FROM 1 BY 1 UNTIL WS-SUB > 8.                                    
007800     PERFORM 400-COMPUTE-SCORE THRU 400-EXIT.                             
007900     GOBACK.                                                              
008000                                                                          
008100 000-HOUSEKEEPING.                                                        
008200     IF WS-NOT-YET-CALLED                                                 
008300         MOVE "N" TO WS-FIRST-CALL-SW.                                    
008400     ADD 1 TO WS-CALL-CNT.                                                
008500     MOVE ZERO TO WS-POS-CNT, WS-NEG-CNT.                                 
008600 000-EXIT.                                                                
008700     EXIT.                                                                
008800                                                                          
008900 100-FOLD-TO-LOWER.                                                       
009000     MOVE CLSFY-TEXT-RAW TO CLSFY-TEXT-LOWER.                             
009100     INSPECT CLSFY-TEXT-LOWER CONVERTING WS-UPPER-CASE-LIT                
009200         TO WS-LOWER-CASE-LIT.                                            
009300 100-EXIT.                                                                
009400     EXIT.                                                                
009500                                                                          
009600 200-SCAN-POS-WORDS.                                                      
009700     MOVE ZERO TO WS-HIT-CNT.                                             
009800     INSPECT CLSFY-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL                 
009900         WS-POS-KW (WS-SUB) (1 : WS-POS-KW-LEN (WS-SUB)).                 
010000     IF WS-HIT-CNT > ZERO                                                 
010100         ADD 1 TO WS-POS-CNT.                                             
010200 200-EXIT.                                                                
010300     EXIT.                                                                
010400                                                                          
010500 300-SCAN-NEG-WORDS.                                                      
010600     MOVE ZERO TO WS-HIT-CNT.                                             
010700     INSPECT CLSFY-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL                 
010800         WS-NEG-KW (WS-SUB) (1 : WS-NEG-KW-LEN (WS-SUB)).                 
010900     IF WS-HIT-CNT > ZERO                                                 
011000         ADD 1 TO WS-NEG-CNT.                                             
011100 300-EXIT.                                                                
011200     EXIT.                                                                
011300                                                                          
011400 400-COMPUTE-SCORE.                                                       
011500     COMPUTE WS-TOTAL-CNT = WS-POS-CNT + WS-NEG-CNT.                      
011600     IF WS-TOTAL-CNT = ZERO                                               
011700         MOVE ZERO TO CLSFY-SENTIMENT-SCORE                               
011800         GO TO 400-EXIT.                                                  
011900     COMPUTE CLSFY-SENTIMENT-SCORE ROUNDED =                              
012000         (WS-POS-CNT - WS-NEG-CNT) / WS-TOTAL-CNT.                        
012100 400-EXIT.                                                                
012200     EXIT.                                                                
