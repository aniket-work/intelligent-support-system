000100******************************************************************        
000200* TKTRTE  -  TICKET ROUTING INTERFACE RECORD                              
000300*                                                                         
000400*     PASSED BETWEEN TKTPROC AND TKTROUTE ON THE CALL.                    
000500*                                                                         
000600*     06/22/11  KMP   RQ#41210 ORIGINAL CUT.                              
000700******************************************************************        
000800 01  TICKET-ROUTING-REC.                                                  
000900     05  RTE-TICKET-ID              PIC X(18).                            
001000     05  RTE-CATEGORY               PIC X(15).                            
001100     05  RTE-PRIORITY               PIC X(06).                            
001200     05  RTE-SENTIMENT-SCORE        PIC S9(01)V9(02).                     
001300     05  RTE-PRIMARY-DEPT           PIC X(18).                            
001400     05  RTE-BACKUP-DEPT-1          PIC X(18).                            
001500     05  RTE-BACKUP-DEPT-2          PIC X(18).                            
001600     05  RTE-NEEDS-ESCALATION       PIC X(01).                            
001700     05  RTE-ROUTING-CONFIDENCE     PIC 9V99.                             
001800     05  FILLER                     PIC X(04).                            
