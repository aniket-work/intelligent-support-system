000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKTRESP.                                                    
000300 AUTHOR. K M PRUITT.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/14/91.                                                  
000600 DATE-COMPILED. 05/14/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS SUBPROGRAM BUILDS THE CANNED ACKNOWLEDGEMENT              
001300*          LETTER FOR ONE TICKET - GREETING, BODY BY CATEGORY             
001400*          AND PRIORITY, AND CLOSING - AND SETS THE RESPONSE              
001500*          TYPE.  CALLED BY TKTPROC AFTER TKTROUTE.                       
001600*                                                                         
001700******************************************************************        
001800*                                                                         
001900*     CHANGE LOG                                                          
002000*                                                                         
002100*     05/14/91  KMP   RQ#09406 ORIGINAL CUT - FORM-LETTER BODY            
002200*                      SELECTION FOR CORRESPONDENCE REPLIES,              
002300*                      CUSTOMER SERVICE DIVISION.  ONE BODY PER           
002400*                      COMPLAINT TYPE, NO RUSH WORDING.                   
002500*     05/02/95  KMP   RQ#09880 ADDED RUSH-WORDING CLOSING FOR             
002600*                      RUSH-FLAGGED CORRESPONDENCE.                       
002700*     11/19/98  TGD   Y2K - REVIEWED, NO DATE FIELDS HANDLED BY           
002800*                      THIS PROGRAM, NO CHANGE REQUIRED.                  
002900*     06/29/11  KMP   RQ#41218 RENAMED TKTRESP AND REBUILT ON THE         
003000*                      TKTRSP INTERFACE RECORD WHEN THE UNIT WAS          
003100*                      ABSORBED INTO THE WEB/EMAIL TICKET BATCH.          
003200*                      BODY TEXT REWRITTEN FOR THE FIVE TICKET            
003300*                      CATEGORIES AND THE URGENT TECHNICAL CASE.          
003400*                                                                         
003500******************************************************************        
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-390.                                                
004000 OBJECT-COMPUTER. IBM-390.                                                
004100 INPUT-OUTPUT SECTION.                                                    
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500                                                                          
004600 WORKING-STORAGE SECTION.                                                 
004650 77  WS-FIRST-CALL-SW              PIC X(01) VALUE "Y".                   
004660     88  WS-NOT-YET-CALLED         VALUE "Y".                             
004670 77  WS-CALL-CNT                   PIC 9(07) COMP.                        
004700 01  WS-GREETING-LIT               PIC X(60) VALUE                        
004800     "Thank you for contacting our support team.".                        
004900                                                                          
005000 01  WS-SIGNOFF-BLOCK.                                                    
005100     05  WS-SIGNOFF-1              PIC X(20) VALUE "Best regards,".       
005200     05  WS-SIGNOFF-2              PIC X(30) VALUE                        
005300         "Customer Support Team".                                         
005320     05  FILLER                    PIC X(01) VALUE SPACE.                 
005400 01  WS-SIGNOFF-ALT REDEFINES WS-SIGNOFF-BLOCK.                           
005500     05  WS-SIGNOFF-1-ALT          PIC X(20).                             
005600     05  WS-SIGNOFF-2-ALT          PIC X(30).                             
005620     05  FILLER                    PIC X(01).                             
005700                                                                          
005800 01  WS-CLOSE-URGENT-BLOCK.                                               
005900     05  WS-CLOSE-URG-1            PIC X(72) VALUE                        
006000         "This ticket has been marked as urgent and is receiving".        
006100     05  WS-CLOSE-URG-2            PIC X(30) VALUE                        
006200         "our immediate attention.".                                      
006220     05  FILLER                    PIC X(01) VALUE SPACE.                 
006300 01  WS-CLOSE-URGENT-ALT REDEFINES WS-CLOSE-URGENT-BLOCK.                 
006400     05  WS-CLOSE-URG-1-ALT        PIC X(72).                             
006500     05  WS-CLOSE-URG-2-ALT        PIC X(30).                             
006520     05  FILLER                    PIC X(01).                             
006600                                                                          
006700 01  WS-CLOSE-STD-BLOCK.                                                  
006800     05  WS-CLOSE-STD-1            PIC X(72) VALUE                        
006900         "Please feel free to reply to this message if you have any".     
007000     05  WS-CLOSE-STD-2            PIC X(30) VALUE                        
007100         "further questions.".                                            
007120     05  FILLER                    PIC X(01) VALUE SPACE.                 
007200 01  WS-CLOSE-STD-ALT REDEFINES WS-CLOSE-STD-BLOCK.                       
007300     05  WS-CLOSE-STD-1-ALT        PIC X(72).                             
007400     05  WS-CLOSE-STD-2-ALT        PIC X(30).                             
007420     05  FILLER                    PIC X(01).                             
007500                                                                          
008100 LINKAGE SECTION.                                                         
008200 COPY TKTRSP.                                                             
008300                                                                          
008400 PROCEDURE DIVISION USING TICKET-RESPONSE-REC.                            
008500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
008600     PERFORM 100-BUILD-BODY THRU 100-EXIT.                                
008700     PERFORM 200-BUILD-CLOSING THRU 200-EXIT.                             
008800     PERFORM 300-SET-RESPONSE-TYPE THRU 300-EXIT.                         
008900     MOVE WS-SIGNOFF-1 TO RESP-SIGNOFF-LINE-1.                            
009000     MOVE WS-SIGNOFF-2 TO RESP-SIGNOFF-LINE-2.                            
009100     MOVE 0.88 TO RESP-CONFIDENCE.                                        
009200     GOBACK.                                                              
009300                                                                          
009400 000-HOUSEKEEPING.                                                        
009500     IF WS-NOT-YET-CALLED                                                 
009600         MOVE "N" TO WS-FIRST-CALL-SW.                                    
009700     ADD 1 TO WS-CALL-CNT.                                                
009800     MOVE WS-GREETING-LIT TO RESP-GREETING.                               
009900     MOVE SPACES TO RESP-BODY-LINE-1, RESP-BODY-LINE-2.                   
010000 000-EXIT.                                                                
010100     EXIT.                                                                
010200                                                                          
010300 100-BUILD-BODY.                                                          
010400     IF RESP-CATEGORY = "TECHNICAL"                                       
010500         PERFORM 110-TECH-BODY THRU 110-EXIT                              
010600         GO TO 100-EXIT.                                                  
010700     IF RESP-CATEGORY = "BILLING"                                         
010800         MOVE "We have received your billing inquiry and a"               
010900             TO RESP-BODY-LINE-1                                          
011000         MOVE "representative will review the charges on your"            
011100             TO RESP-BODY-LINE-2                                          
011200         GO TO 100-EXIT.                                                  
011300     IF RESP-CATEGORY = "ACCOUNT"                                         
011400         MOVE "We are looking into your account request.  Note"           
011500             TO RESP-BODY-LINE-1                                          
011600         MOVE "identity verification may be required to proceed."         
011700             TO RESP-BODY-LINE-2                                          
011800         GO TO 100-EXIT.                                                  
011900     IF RESP-CATEGORY = "FEATURE-REQUEST"                                 
012000         MOVE "Thank you for the suggestion.  Your request has"           
012100             TO RESP-BODY-LINE-1                                          
012200         MOVE "been forwarded to our product team for review."            
012300             TO RESP-BODY-LINE-2                                          
012400         GO TO 100-EXIT.                                                  
012500     MOVE "We have received your inquiry and a member of our"             
012600         TO RESP-BODY-LINE-1                                              
012700     MOVE "staff will follow up as soon as possible."                     
012800         TO RESP-BODY-LINE-2.                                             
012900 100-EXIT.                                                                
013000     EXIT.                                                                
013100                                                                          
013200 110-TECH-BODY.                                                           
013300     IF RESP-PRIORITY = "URGENT"                                          
013400         MOVE "We understand this is a critical technical issue"          
013500             TO RESP-BODY-LINE-1                                          
013600         MOVE "and will provide an update within 2 hours."                
013700             TO RESP-BODY-LINE-2                                          
013800     ELSE                                                                 
013900         MOVE "We have received your technical issue.  Please"            
014000             TO RESP-BODY-LINE-1                                          
014100         MOVE "confirm you are running the latest software version."      
014200             TO RESP-BODY-LINE-2.                                         
014300 110-EXIT.                                                                
014400     EXIT.                                                                
014500                                                                          
014600 200-BUILD-CLOSING.                                                       
014700     IF RESP-PRIORITY = "URGENT"                                          
014800         MOVE WS-CLOSE-URG-1 TO RESP-CLOSING-LINE-1                       
014900         MOVE WS-CLOSE-URG-2 TO RESP-CLOSING-LINE-2                       
015000     ELSE                                                                 
015100         MOVE WS-CLOSE-STD-1 TO RESP-CLOSING-LINE-1                       
015200         MOVE WS-CLOSE-STD-2 TO RESP-CLOSING-LINE-2.                      
015300 200-EXIT.                                                                
015400     EXIT.                                                                
015500                                                                          
015600 300-SET-RESPONSE-TYPE.                                                   
015700     IF RESP-PRIORITY = "LOW" OR RESP-PRIORITY = "MEDIUM"                 
015800         MOVE "AUTOMATED" TO RESP-TYPE                                    
015900     ELSE                                                                 
016000         MOVE "HUMAN-REVIEW-NEEDED" TO RESP-TYPE.                         
016100 300-EXIT.                                                                
016200     EXIT.                                                                
