000100******************************************************************        
000200* TKTRSP  -  TICKET RESPONSE LETTER INTERFACE RECORD                      
000300*                                                                         
000400*     PASSED BETWEEN TKTPROC AND TKTRESP ON THE CALL.  THE LETTER         
000500*     IS CARRIED AS SEPARATE PRINT-LINE FIELDS RATHER THAN ONE LONG       
000600*     TEXT FIELD SINCE THE REPORT WRITES IT OUT LINE BY LINE.             
000700*                                                                         
000800*     06/29/11  KMP   RQ#41218 ORIGINAL CUT.                              
000900******************************************************************        
001000 01  TICKET-RESPONSE-REC.                                                 
001100     05  RESP-TICKET-ID             PIC X(18).                            
001200     05  RESP-CATEGORY              PIC X(15).                            
001300     05  RESP-PRIORITY              PIC X(06).                            
001400     05  RESP-TYPE                  PIC X(20).                            
001500     05  RESP-GREETING              PIC X(60).                            
001600     05  RESP-BODY-LINE-1           PIC X(72).                            
001700     05  RESP-BODY-LINE-2           PIC X(72).                            
001800     05  RESP-CLOSING-LINE-1        PIC X(72).                            
001900     05  RESP-CLOSING-LINE-2        PIC X(30).                            
002000     05  RESP-SIGNOFF-LINE-1        PIC X(20).                            
002100     05  RESP-SIGNOFF-LINE-2        PIC X(30).                            
002200     05  RESP-CONFIDENCE            PIC 9V99.                             
002300     05  FILLER                     PIC X(04).                            
