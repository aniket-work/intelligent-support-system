000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKTCLSFY.                                                   
000300 AUTHOR. K M PRUITT.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/14/91.                                                  
000600 DATE-COMPILED. 05/14/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS SUBPROGRAM DETERMINES THE TICKET'S CATEGORY AND           
001300*          PRIORITY FROM THE FOLDED TEXT TKTSENT LEFT BEHIND, AND         
001400*          PULLS OUT UP TO THREE "KEY ISSUE" SENTENCES FOR THE            
001500*          CASE FILE.  CALLED BY TKTPROC AFTER TKTSENT.                   
001600*                                                                         
001700*          THE KEY-ISSUE FIELDS ARE CARRIED ON THE INTERFACE              
001800*          RECORD FOR THE CASE FILE BUT ARE NOT PRINTED ON THE            
001900*          RUN REPORT - SEE TKTCLS CHANGE LOG.                            
002000*                                                                         
002100******************************************************************        
002200*                                                                         
002300*     CHANGE LOG                                                          
002400*                                                                         
002500*     05/14/91  KMP   RQ#09404 ORIGINAL CUT - COMPLAINT-TYPE              
002600*                      LOOKUP FOR CORRESPONDENCE ROUTING.  FOUR           
002700*                      COMPLAINT TYPES, NO PRIORITY LOGIC.                
002800*     04/22/94  KMP   RQ#09715 ADDED RUSH/NORMAL PRIORITY FLAG            
002900*                      BASED ON COMPLAINT-TYPE LOOKUP TABLE.              
003000*     11/19/98  TGD   Y2K - REVIEWED, NO DATE FIELDS HANDLED BY           
003100*                      THIS PROGRAM, NO CHANGE REQUIRED.                  
003200*     06/20/11  KMP   RQ#41201 RENAMED TKTCLSFY AND REBUILT ON            
003300*                      TKTLEX/TKTCLS WHEN THE UNIT WAS ABSORBED           
003400*                      INTO THE WEB/EMAIL TICKET BATCH.  PRIORITY         
003500*                      LOGIC REPLACED WITH THE FOUR-WAY URGENT/           
003600*                      HIGH/MEDIUM/LOW SCALE.                             
003700*     09/02/11  KMP   RQ#41250 ADDED KEY-ISSUE EXTRACTION FOR THE         
003800*                      CASE FILE.                                         
003900*                                                                         
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 INPUT-OUTPUT SECTION.                                                    
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005150 77  WS-FIRST-CALL-SW              PIC X(01) VALUE "Y".                   
005160     88  WS-NOT-YET-CALLED         VALUE "Y".                             
005170 77  WS-CALL-CNT                   PIC 9(07) COMP.                        
005200 01  WS-SCAN-FIELDS.                                                      
005300     05  WS-SUB                    PIC 9(02) COMP.                        
005400     05  WS-HIT-CNT                PIC 9(03) COMP.                        
005500     05  WS-GROUP-HIT              PIC 9(01) COMP.                        
005520     05  FILLER                    PIC X(01) VALUE SPACE.                 
005600                                                                          
005700 01  WS-KEY-ISSUE-FIELDS.                                                 
005800     05  WS-UNSTR-PTR              PIC 9(03) COMP.                        
005900     05  WS-SEG-TEXT               PIC X(400).                            
006000     05  WS-SEG-LEN                PIC 9(03) COMP.                        
006100     05  WS-SEG-TRIM               PIC X(400).                            
006200     05  WS-TRIM-LEN               PIC 9(03) COMP.                        
006300     05  WS-LEAD-SP                PIC 9(03) COMP.                        
006400     05  WS-TRAIL-SUB              PIC 9(03) COMP.                        
006500     05  WS-ISSUE-CNT              PIC 9(01) COMP.                        
006520     05  FILLER                    PIC X(01) VALUE SPACE.                 
006600                                                                          
007200 COPY TKTLEX.                                                             
007300                                                                          
007400 LINKAGE SECTION.                                                         
007500 COPY TKTCLS.                                                             
007600                                                                          
007700 PROCEDURE DIVISION USING TICKET-CLASSIFICATION-REC.                      
007800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
007900     PERFORM 100-DETERMINE-CATEGORY THRU 100-EXIT.                        
008000     PERFORM 200-DETERMINE-PRIORITY THRU 200-EXIT.                        
008100     PERFORM 300-EXTRACT-KEY-ISSUES THRU 300-EXIT.                        
008200     PERFORM 400-SET-CONF-STATUS THRU 400-EXIT.                           
008300     GOBACK.                                                              
008400                                                                          
008500 000-HOUSEKEEPING.                                                        
008600     IF WS-NOT-YET-CALLED                                                 
008700         MOVE "N" TO WS-FIRST-CALL-SW.                                    
008800     ADD 1 TO WS-CALL-CNT.                                                
008900     MOVE SPACES TO CLSFY-CATEGORY.                                       
009000     MOVE ZERO TO WS-ISSUE-CNT.                                           
009100     MOVE SPACES TO CLSFY-KEY-ISSUE-1, CLSFY-KEY-ISSUE-2,                 
009200                     CLSFY-KEY-ISSUE-3.                                   
009300 000-EXIT.                                                                
009400     EXIT.                                                                
009500                                                                          
009600 100-DETERMINE-CATEGORY.                                                  
009700     PERFORM 110-SCAN-TECH-KW THRU 110-EXIT.                              
009800     IF WS-GROUP-HIT > ZERO                                               
009900         MOVE "TECHNICAL" TO CLSFY-CATEGORY                               
010000         GO TO 100-EXIT.                                                  
010100     PERFORM 120-SCAN-BILL-KW THRU 120-EXIT.                              
010200     IF WS-GROUP-HIT > ZERO                                               
010300         MOVE "BILLING" TO CLSFY-CATEGORY                                 
010400         GO TO 100-EXIT.                                                  
010500     PERFORM 130-SCAN-ACCT-KW THRU 130-EXIT.                              
010600     IF WS-GROUP-HIT > ZERO                                               
010700         MOVE "ACCOUNT" TO CLSFY-CATEGORY                                 
010800         GO TO 100-EXIT.                                                  
010900     PERFORM 140-SCAN-FEAT-KW THRU 140-EXIT.                              
011000     IF WS-GROUP-HIT > ZERO                                               
011100         MOVE "FEATURE-REQUEST" TO CLSFY-CATEGORY                         
011200         GO TO 100-EXIT.                                                  
011300     MOVE "GENERAL" TO CLSFY-CATEGORY.                                    
011400 100-EXIT.                                                                
011500     EXIT.                                                                
011600                                                                          
011700 110-SCAN-TECH-KW.                                                        
011800     MOVE ZERO TO WS-GROUP-HIT.                                           
011900     PERFORM 111-TEST-TECH-ENTRY THRU 111-EXIT VARYING WS-SUB             
012000         FROM 1 BY 1 UNTIL WS-SUB > 8 OR WS-GROUP-HIT > ZERO.             
012100 110-EXIT.                                                                
012200     EXIT.                                                                
012300                                                                          
012400 111-TEST-TECH-ENTRY.                                                     
012500     MOVE ZERO TO WS-HIT-CNT.                                             
012600     INSPECT CLSFY-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL                 
012700         WS-TECH-KW (WS-SUB) (1 : WS-TECH-KW-LEN (WS-SUB)).               
012800     IF WS-HIT-CNT > ZERO                                                 
012900         MOVE 1 TO WS-GROUP-HIT.                                          
013000 111-EXIT.                                                                
013100     EXIT.                                                                
013200                                                                          
013300 120-SCAN-BILL-KW.                                                        
013400     MOVE ZERO TO WS-GROUP-HIT.                                           
013500     PERFORM 121-TEST-BILL-ENTRY THRU 121-EXIT VARYING WS-SUB             
013600         FROM 1 BY 1 UNTIL WS-SUB > 7 OR WS-GROUP-HIT > ZERO.             
013700 120-EXIT.                                                                
013800     EXIT.                                                                
013900                                                                          
014000 121-TEST-BILL-ENTRY.                                                     
014100     MOVE ZERO TO WS-HIT-CNT.                                             
014200     INSPECT CLSFY-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL                 
014300         WS-BILL-KW (WS-SUB) (1 : WS-BILL-KW-LEN (WS-SUB)).               
014400     IF WS-HIT-CNT > ZERO                                                 
014500         MOVE 1 TO WS-GROUP-HIT.                                          
014600 121-EXIT.                                                                
014700     EXIT.                                                                
014800                                                                          
014900 130-SCAN-ACCT-KW.                                                        
015000     MOVE ZERO TO WS-GROUP-HIT.                                           
015100     PERFORM 131-TEST-ACCT-ENTRY THRU 131-EXIT VARYING WS-SUB             
015200         FROM 1 BY 1 UNTIL WS-SUB > 6 OR WS-GROUP-HIT > ZERO.             
015300 130-EXIT.                                                                
015400     EXIT.                                                                
015500                                                                          
015600 131-TEST-ACCT-ENTRY.                                                     
015700     MOVE ZERO TO WS-HIT-CNT.                                             
015800     INSPECT CLSFY-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL                 
015900         WS-ACCT-KW (WS-SUB) (1 : WS-ACCT-KW-LEN (WS-SUB)).               
016000     IF WS-HIT-CNT > ZERO                                                 
016100         MOVE 1 TO WS-GROUP-HIT.                                          
016200 131-EXIT.                                                                
016300     EXIT.                                                                
016400                                                                          
016500 140-SCAN-FEAT-KW.                                                        
016600     MOVE ZERO TO WS-GROUP-HIT.                                           
016700     PERFORM 141-TEST-FEAT-ENTRY THRU 141-EXIT VARYING WS-SUB             
016800         FROM 1 BY 1 UNTIL WS-SUB > 6 OR WS-GROUP-HIT > ZERO.             
016900 140-EXIT.                                                                
017000     EXIT.                                                                
017100                                                                          
017200 141-TEST-FEAT-ENTRY.                                                     
017300     MOVE ZERO TO WS-HIT-CNT.                                             
017400     INSPECT CLSFY-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL                 
017500         WS-FEAT-KW (WS-SUB) (1 : WS-FEAT-KW-LEN (WS-SUB)).               
017600     IF WS-HIT-CNT > ZERO                                                 
017700         MOVE 1 TO WS-GROUP-HIT.                                          
017800 141-EXIT.                                                                
017900     EXIT.                                                                
018000                                                                          
018100 200-DETERMINE-PRIORITY.                                                  
018200     IF CLSFY-SENTIMENT-SCORE NOT > -0.70                                 
018300         MOVE "URGENT" TO CLSFY-PRIORITY                                  
018400         GO TO 200-EXIT.                                                  
018500     IF CLSFY-ESCAL-KW-COUNT NOT < 3                                      
018600         MOVE "URGENT" TO CLSFY-PRIORITY                                  
018700         GO TO 200-EXIT.                                                  
018800     IF CLSFY-SENTIMENT-SCORE NOT > -0.40                                 
018900         MOVE "HIGH" TO CLSFY-PRIORITY                                    
019000         GO TO 200-EXIT.                                                  
019100     IF CLSFY-ESCAL-KW-COUNT NOT < 2                                      
019200         MOVE "HIGH" TO CLSFY-PRIORITY                                    
019300         GO TO 200-EXIT.                                                  
019400     IF CLSFY-SENTIMENT-SCORE NOT > 0.00                                  
019500         MOVE "MEDIUM" TO CLSFY-PRIORITY                                  
019600         GO TO 200-EXIT.                                                  
019700     MOVE "LOW" TO CLSFY-PRIORITY.                                        
019800 200-EXIT.                                                                
019900     EXIT.                                                                
020000                                                                          
020100 300-EXTRACT-KEY-ISSUES.                                                  
020200     MOVE 1 TO WS-UNSTR-PTR.                                              
020300     PERFORM 310-NEXT-SEGMENT THRU 310-EXIT UNTIL                         
020400         WS-UNSTR-PTR > 400 OR WS-ISSUE-CNT > 2.                          
020500 300-EXIT.                                                                
020600     EXIT.                                                                
020700                                                                          
020800 310-NEXT-SEGMENT.                                                        
020900     MOVE SPACES TO WS-SEG-TEXT.                                          
021000     UNSTRING CLSFY-TEXT-RAW DELIMITED BY "."                             
021100         INTO WS-SEG-TEXT                                                 
021200         WITH POINTER WS-UNSTR-PTR                                        
021300         ON OVERFLOW GO TO 310-EXIT.                                      
021400     PERFORM 320-TRIM-SEGMENT THRU 320-EXIT.                              
021500     IF WS-TRIM-LEN > 20                                                  
021600         ADD 1 TO WS-ISSUE-CNT                                            
021700         IF WS-ISSUE-CNT = 1                                              
021800             MOVE WS-SEG-TRIM (1 : WS-TRIM-LEN)                           
021900                 TO CLSFY-KEY-ISSUE-1 (1 : WS-TRIM-LEN)                   
022000         ELSE                                                             
022100             IF WS-ISSUE-CNT = 2                                          
022200                 MOVE WS-SEG-TRIM (1 : WS-TRIM-LEN)                       
022300                     TO CLSFY-KEY-ISSUE-2 (1 : WS-TRIM-LEN)               
022400             ELSE                                                         
022500                 MOVE WS-SEG-TRIM (1 : WS-TRIM-LEN)                       
022600                     TO CLSFY-KEY-ISSUE-3 (1 : WS-TRIM-LEN).              
022700 310-EXIT.                                                                
022800     EXIT.                                                                
022900                                                                          
023000 320-TRIM-SEGMENT.                                                        
023100     MOVE ZERO TO WS-LEAD-SP.                                             
023200     INSPECT WS-SEG-TEXT TALLYING WS-LEAD-SP FOR LEADING SPACE.           
023300     IF WS-LEAD-SP > 399                                                  
023400         MOVE SPACES TO WS-SEG-TRIM                                       
023500         MOVE ZERO TO WS-TRIM-LEN                                         
023600         GO TO 320-EXIT.                                                  
023700     COMPUTE WS-SEG-LEN = 400 - WS-LEAD-SP.                               
023800     MOVE WS-SEG-TEXT (WS-LEAD-SP + 1 : WS-SEG-LEN) TO WS-SEG-TRIM.       
023900     MOVE 400 TO WS-TRAIL-SUB.                                            
024000     PERFORM 330-BACK-SCAN THRU 330-EXIT UNTIL                            
024100         WS-SEG-TRIM (WS-TRAIL-SUB : 1) NOT = SPACE                       
024200         OR WS-TRAIL-SUB = 1.                                             
024300     IF WS-SEG-TRIM (WS-TRAIL-SUB : 1) = SPACE                            
024400         MOVE ZERO TO WS-TRIM-LEN                                         
024500     ELSE                                                                 
024600         MOVE WS-TRAIL-SUB TO WS-TRIM-LEN.                                
024700 320-EXIT.                                                                
024800     EXIT.                                                                
024900                                                                          
025000 330-BACK-SCAN.                                                           
025100     SUBTRACT 1 FROM WS-TRAIL-SUB.                                        
025200 330-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500 400-SET-CONF-STATUS.                                                     
025600     MOVE 0.85 TO CLSFY-CONFIDENCE.                                       
025700     MOVE "CLASSIFIED" TO CLSFY-STATUS.                                   
025800 400-EXIT.                                                                
025900     EXIT.                                                                
