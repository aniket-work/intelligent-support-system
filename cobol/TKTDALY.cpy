000100******************************************************************        
000200* TKTDALY  -  DAILY SUPPORT-TICKET INPUT RECORD                           
000300*                                                                         
000400*     ONE RECORD PER CUSTOMER TICKET, ARRIVAL ORDER, NO KEY.              
000500*     SUPPLIED BY THE WEB/EMAIL INTAKE FRONT END AS A FLAT FILE.          
000600*     RECORD LENGTH IS FIXED AT 418 - DO NOT CHANGE WITHOUT               
000700*     COORDINATING WITH THE INTAKE TEAM.                                  
000800*                                                                         
000900*     05/14/91  KMP   RQ#09402 ORIGINAL CUT - CORRESPONDENCE LOG          
001000*                      RECORD, CUSTOMER SERVICE DIVISION.                 
001100*     11/19/98  TGD   Y2K - NO DATE FIELDS IN THIS RECORD, REVIEWED       
001200*                      AND SIGNED OFF, NO CHANGE REQUIRED.                
001300*     06/02/11  KMP   RQ#41187 RENAMED/REUSED AS THE TICKET-BATCH         
001400*                      INPUT RECORD WHEN CORRESPONDENCE LOG WAS           
001500*                      REPLACED BY THE WEB/EMAIL INTAKE FRONT END.        
001600*     09/20/11  KMP   RQ#41230 ADDED TICKET-ID-ALT REDEFINES SO           
001700*                      THE HOUSEKEEPING PARAGRAPH CAN TEST THE            
001800*                      "TKT-" PREFIX WITHOUT UNSTRING-ING IT.             
001900*     02/04/15  RLH   RQ#46602 RESERVED LAST 2 BYTES OF THE TEXT          
002000*                      FIELD FOR FUTURE USE (SEE INTAKE MEMO).            
002050*     03/18/22  PDW   RQ#58841 DROPPED THE RQ#46602 2-BYTE RESERVE -      
002055*                      INTAKE MEMO WAS NEVER ACTED ON AND THE SPARE       
002060*                      BYTES WERE SILENTLY EATING THE LAST TWO            
002065*                      CHARACTERS OF EVERY LONG TICKET BEFORE THE         
002070*                      WORD-COUNT/KEYWORD SCAN EVER SAW THEM.             
002075*                      TICKET-TEXT-BODY NOW RUNS THE FULL 400.            
002080*     03/18/22  PDW   RQ#58841 TICKET-ID-ALT IS NOW ACTUALLY USED -       
002085*                      TKTPROC 310-GENERATE-TICKET-ID STAMPS              
002090*                      TICKET-ID-PFX/TICKET-ID-TS HERE WHEN THE           
002095*                      INTAKE FRONT END SENDS A BLANK TICKET-ID,          
002100*                      RATHER THAN JUST TESTING THE PREFIX AS THE         
002105*                      RQ#41230 ENTRY ABOVE ORIGINALLY INTENDED.          
002110******************************************************************        
002200 01  TICKET-INPUT-REC.                                                    
002300     05  TICKET-ID                PIC X(18).                              
002400     05  TICKET-TEXT.                                                     
002500         10  TICKET-TEXT-BODY     PIC X(400).                             
002700                                                                          
002800 01  TICKET-ID-ALT REDEFINES TICKET-INPUT-REC.                            
002900     05  TICKET-ID-PFX            PIC X(04).                              
003000     05  TICKET-ID-TS             PIC 9(14).                              
003100     05  FILLER                  PIC X(400).                              
