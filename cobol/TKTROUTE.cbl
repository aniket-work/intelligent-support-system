000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKTROUTE.                                                   
000300 AUTHOR. K M PRUITT.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/14/91.                                                  
000600 DATE-COMPILED. 05/14/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS SUBPROGRAM MAPS THE TICKET'S CATEGORY TO A                
001300*          PRIMARY DEPARTMENT AND UP TO TWO BACKUP DEPARTMENTS,           
001400*          AND SETS THE PRELIMINARY ESCALATION FLAG TKTESCL WILL          
001500*          LATER RECONSIDER.  CALLED BY TKTPROC AFTER TKTCLSFY.           
001600*                                                                         
001700*          THE DEPARTMENT TABLE IN TKTLEX CARRIES NO VALUE                
001800*          CLAUSES ON ITS OCCURS ENTRIES, SO THIS PROGRAM LOADS           
001900*          IT BY HAND THE FIRST TIME IT IS CALLED IN A RUN.               
002000*                                                                         
002100******************************************************************        
002200*                                                                         
002300*     CHANGE LOG                                                          
002400*                                                                         
002500*     05/14/91  KMP   RQ#09405 ORIGINAL CUT - DEPARTMENT ROUTING          
002600*                      FOR MAILED-IN CORRESPONDENCE, CUSTOMER             
002700*                      SERVICE DIVISION.  SINGLE DEPARTMENT ONLY,         
002800*                      NO BACKUPS.                                        
002900*     07/09/92  KMP   RQ#09550 ADDED BACKUP DEPARTMENT FOR THE            
003000*                      COMPLAINT-TYPE ROWS THAT NEEDED ONE.               
003100*     11/19/98  TGD   Y2K - REVIEWED, NO DATE FIELDS HANDLED BY           
003200*                      THIS PROGRAM, NO CHANGE REQUIRED.                  
003300*     06/22/11  KMP   RQ#41210 RENAMED TKTROUTE AND REBUILT ON            
003400*                      TKTLEX/TKTRTE WHEN THE UNIT WAS ABSORBED           
003500*                      INTO THE WEB/EMAIL TICKET BATCH.  TABLE            
003600*                      WIDENED TO TWO BACKUPS AND THE ESCALATION-         
003700*                      TEAM OVERRIDE RULE WAS ADDED.                      
003750*     03/18/22  PDW   RQ#58842 200-SET-PRIMARY-BACKUP WAS LOADING         
003760*                      BACKUP-DEPT-1 FROM THE TABLE'S FIRST ENTRY         
003770*                      IN THE ESCALATION-TEAM OVERRIDE BRANCH -           
003780*                      SAME ENTRY ALREADY PROMOTED TO PRIMARY.            
003790*                      BACKUP-DEPT-1 NOW COMES FROM THE SECOND            
003795*                      ENTRY LIKE THE NON-OVERRIDE BRANCH ALWAYS          
003796*                      DID - BACKUP IS STILL "EVERYTHING AFTER            
003797*                      THE FIRST ENTRY" EVEN WHEN THE OVERRIDE            
003798*                      FIRES.                                             
003800*                                                                         
003900******************************************************************        
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500 INPUT-OUTPUT SECTION.                                                    
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 WORKING-STORAGE SECTION.                                                 
005050 77  WS-FIRST-CALL-SW              PIC X(01) VALUE "Y".                   
005060     88  WS-NOT-YET-CALLED         VALUE "Y".                             
005070 77  WS-TABLE-LOADED-SW            PIC X(01) VALUE "N".                   
005080     88  WS-TABLE-NOT-LOADED       VALUE "N".                             
005090 77  WS-CALL-CNT                   PIC 9(07) COMP.                        
005100 01  WS-SCAN-FIELDS.                                                      
005200     05  WS-SUB                    PIC 9(01) COMP.                        
005300     05  WS-DEPT-IDX               PIC 9(01) COMP.                        
005400     05  WS-ENTRY-SUB              PIC 9(01) COMP.                        
005500     05  WS-LIST-CNT               PIC 9(01) COMP.                        
005520     05  FILLER                    PIC X(01) VALUE SPACE.                 
005600                                                                          
006400 COPY TKTLEX.                                                             
006500                                                                          
006600 LINKAGE SECTION.                                                         
006700 COPY TKTRTE.                                                             
006800                                                                          
006900 PROCEDURE DIVISION USING TICKET-ROUTING-REC.                             
007000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
007100     IF WS-TABLE-NOT-LOADED                                               
007200         PERFORM 050-LOAD-DEPT-TABLE THRU 050-EXIT.                       
007300     PERFORM 100-FIND-CATEGORY-ROW THRU 100-EXIT.                         
007400     PERFORM 200-SET-PRIMARY-BACKUP THRU 200-EXIT.                        
007500     PERFORM 300-SET-ESCALATION-FLAG THRU 300-EXIT.                       
007600     MOVE 0.90 TO RTE-ROUTING-CONFIDENCE.                                 
007700     GOBACK.                                                              
007800                                                                          
007900 000-HOUSEKEEPING.                                                        
008000     IF WS-NOT-YET-CALLED                                                 
008100         MOVE "N" TO WS-FIRST-CALL-SW.                                    
008200     ADD 1 TO WS-CALL-CNT.                                                
008300     MOVE SPACES TO RTE-PRIMARY-DEPT, RTE-BACKUP-DEPT-1,                  
008400                     RTE-BACKUP-DEPT-2.                                   
008500 000-EXIT.                                                                
008600     EXIT.                                                                
008700                                                                          
008800 050-LOAD-DEPT-TABLE.                                                     
008900     MOVE "TECHNICAL"       TO WS-DEPT-MAP-CAT (1).                       
009000     MOVE 2                 TO WS-DEPT-MAP-CNT (1).                       
009100     MOVE "TECHNICAL-SUPPORT" TO WS-DEPT-MAP-LIST (1 1).                  
009200     MOVE "ESCALATION-TEAM"   TO WS-DEPT-MAP-LIST (1 2).                  
009300     MOVE "BILLING"         TO WS-DEPT-MAP-CAT (2).                       
009400     MOVE 2                 TO WS-DEPT-MAP-CNT (2).                       
009500     MOVE "BILLING-SUPPORT"   TO WS-DEPT-MAP-LIST (2 1).                  
009600     MOVE "ESCALATION-TEAM"   TO WS-DEPT-MAP-LIST (2 2).                  
009700     MOVE "ACCOUNT"         TO WS-DEPT-MAP-CAT (3).                       
009800     MOVE 2                 TO WS-DEPT-MAP-CNT (3).                       
009900     MOVE "CUSTOMER-SUCCESS"  TO WS-DEPT-MAP-LIST (3 1).                  
010000     MOVE "ESCALATION-TEAM"   TO WS-DEPT-MAP-LIST (3 2).                  
010100     MOVE "FEATURE-REQUEST" TO WS-DEPT-MAP-CAT (4).                       
010200     MOVE 1                 TO WS-DEPT-MAP-CNT (4).                       
010300     MOVE "PRODUCT-TEAM"      TO WS-DEPT-MAP-LIST (4 1).                  
010400     MOVE SPACES               TO WS-DEPT-MAP-LIST (4 2).                 
010500     MOVE "GENERAL"         TO WS-DEPT-MAP-CAT (5).                       
010600     MOVE 1                 TO WS-DEPT-MAP-CNT (5).                       
010700     MOVE "CUSTOMER-SUCCESS"  TO WS-DEPT-MAP-LIST (5 1).                  
010800     MOVE SPACES               TO WS-DEPT-MAP-LIST (5 2).                 
010900     MOVE "Y" TO WS-TABLE-LOADED-SW.                                      
011000 050-EXIT.                                                                
011100     EXIT.                                                                
011200                                                                          
011300 100-FIND-CATEGORY-ROW.                                                   
011400     MOVE 1 TO WS-DEPT-IDX.                                               
011500     PERFORM 110-TEST-ROW THRU 110-EXIT UNTIL                             
011600         WS-DEPT-IDX > 5                                                  
011700         OR WS-DEPT-MAP-CAT (WS-DEPT-IDX) = RTE-CATEGORY.                 
011800 100-EXIT.                                                                
011900     EXIT.                                                                
012000                                                                          
012100 110-TEST-ROW.                                                            
012200     IF WS-DEPT-MAP-CAT (WS-DEPT-IDX) = RTE-CATEGORY                      
012300         GO TO 110-EXIT.                                                  
012400     ADD 1 TO WS-DEPT-IDX.                                                
012500 110-EXIT.                                                                
012600     EXIT.                                                                
012700                                                                          
012800 200-SET-PRIMARY-BACKUP.                                                  
012900     IF WS-DEPT-IDX > 5                                                   
013000         GO TO 200-EXIT.                                                  
013100     MOVE WS-DEPT-MAP-CNT (WS-DEPT-IDX) TO WS-LIST-CNT.                   
013200     IF (RTE-PRIORITY = "URGENT" OR RTE-PRIORITY = "HIGH")                
013300         AND WS-LIST-CNT = 2                                              
013400         AND WS-DEPT-MAP-LIST (WS-DEPT-IDX 2) = "ESCALATION-TEAM"         
013500             MOVE "ESCALATION-TEAM" TO RTE-PRIMARY-DEPT                   
013600             MOVE WS-DEPT-MAP-LIST (WS-DEPT-IDX 2) TO                     
013700                 RTE-BACKUP-DEPT-1                                        
013800             GO TO 200-EXIT.                                              
013900     MOVE WS-DEPT-MAP-LIST (WS-DEPT-IDX 1) TO RTE-PRIMARY-DEPT.           
014000     IF WS-LIST-CNT = 2                                                   
014100         MOVE WS-DEPT-MAP-LIST (WS-DEPT-IDX 2) TO RTE-BACKUP-DEPT-1.      
014200 200-EXIT.                                                                
014300     EXIT.                                                                
014400                                                                          
014500 300-SET-ESCALATION-FLAG.                                                 
014600     IF RTE-PRIORITY = "URGENT"                                           
014700         MOVE "Y" TO RTE-NEEDS-ESCALATION                                 
014800         GO TO 300-EXIT.                                                  
014900     IF RTE-PRIORITY = "HIGH" AND RTE-SENTIMENT-SCORE < -0.50             
015000         MOVE "Y" TO RTE-NEEDS-ESCALATION                                 
015100         GO TO 300-EXIT.                                                  
015200     MOVE "N" TO RTE-NEEDS-ESCALATION.                                    
015300 300-EXIT.                                                                
015400     EXIT.                                                                
