000100******************************************************************        
000200* TKTESC  -  TICKET ESCALATION INTERFACE RECORD                           
000300*                                                                         
000400*     PASSED BETWEEN TKTPROC AND TKTESCL ON THE CALL.  THE FOUND          
000500*     KEYWORD LIST RIDES ALONG UNCHANGED FROM TKTMETA SO TKTESCL          
000600*     CAN TEST FOR THE LEGAL/COMPLIANCE WORDS WITHOUT RESCANNING          
000700*     THE TICKET TEXT A THIRD TIME.                                       
000800*                                                                         
000900*     07/06/11  KMP   RQ#41222 ORIGINAL CUT.                              
001000******************************************************************        
001100 01  TICKET-ESCALATION-REC.                                               
001200     05  ESC-TICKET-ID               PIC X(18).                           
001300     05  ESC-PRIORITY                PIC X(06).                           
001400     05  ESC-SENTIMENT-SCORE         PIC S9(01)V9(02).                    
001500     05  ESC-ESCAL-KW-COUNT          PIC 9(02) COMP.                      
001600     05  ESC-KW-LIST.                                                     
001700         10  ESC-KW-ENTRY            PIC X(12) OCCURS 18 TIMES.           
001800     05  ESC-NEEDS-ESCALATION        PIC X(01).                           
001900     05  ESC-ESCALATION-LEVEL        PIC 9(01).                           
002000     05  ESC-ESCALATION-REASON       PIC X(60).                           
002100     05  ESC-RECOMMENDED-ACTION      PIC X(80).                           
002200     05  ESC-HUMAN-REVIEW-FLAG       PIC X(01).                           
002300     05  FILLER                      PIC X(04).                           
