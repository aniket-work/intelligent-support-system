000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKTPROC.                                                    
000300 AUTHOR. K M PRUITT.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/14/91.                                                  
000600 DATE-COMPILED. 05/14/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS IS THE MAIN DRIVER FOR THE CUSTOMER SUPPORT               
001300*          TICKET BATCH.  IT READS ONE TICKET AT A TIME FROM              
001400*          TICKETS-IN, CALLS THE SIX SUBPROGRAMS BELOW IN THE             
001500*          FIXED ORDER THE BUSINESS SIGNED OFF ON, WRITES ONE             
001600*          DISPOSITION RECORD PER TICKET, AND PRINTS THE RUN              
001700*          REPORT WITH THE GENERATED RESPONSE LETTERS AND THE             
001800*          END-OF-RUN CONTROL TOTALS.                                     
001900*                                                                         
002000*          CALL ORDER - DO NOT REORDER WITHOUT A TICKET:                  
002100*            TKTPARSE  - METADATA / CONTACT FLAGS / KEYWORD SCAN          
002200*            TKTSENT   - SENTIMENT SCORE (ALSO FOLDS TEXT LOWER)          
002300*            TKTCLSFY  - CATEGORY / PRIORITY / KEY ISSUES                 
002400*            TKTROUTE  - DEPARTMENT ROUTING                               
002500*            TKTRESP   - RESPONSE LETTER                                  
002600*            TKTESCL   - FINAL ESCALATION DECISION                        
002700*                                                                         
002800******************************************************************        
002900*                                                                         
003000*     CHANGE LOG                                                          
003100*                                                                         
003200*     05/14/91  KMP   RQ#09400 ORIGINAL CUT - DAILY CORRESPONDENCE        
003300*                      LOG EDIT/ROUTE/REPLY DRIVER, CUSTOMER              
003400*                      SERVICE DIVISION.                                  
003500*     02/11/93  KMP   RQ#09601 SENTIMENT WORD LISTS EXPANDED.             
003600*     04/22/94  KMP   RQ#09715 ADDED RUSH/NORMAL PRIORITY FLAG.           
003700*     09/14/96  KMP   RQ#10020 ADDED LEGAL DEPT REFERRAL REASON.          
003800*     11/19/98  TGD   Y2K - HDR-DATE WIDENED TO 4-DIGIT YEAR. RUN         
003900*                      DATE NOW WINDOWED 00-49 = 20XX, 50-99 =            
004000*                      19XX UNTIL THE INTAKE FRONT END SENDS A            
004100*                      FULL CENTURY DIGIT.                                
004200*     06/02/11  KMP   RQ#41187 RENAMED TKTPROC AND COMPLETELY             
004300*                      REBUILT WHEN THE PAPER/MAIL CORRESPONDENCE         
004400*                      LOG WAS RETIRED AND REPLACED BY THE WEB/           
004500*                      EMAIL INTAKE FRONT END.  SIX CORRESPONDENCE        
004600*                      PARAGRAPHS SPLIT OUT INTO CALLED SUBPROGRAMS       
004700*                      (TKTPARSE/TKTSENT/TKTCLSFY/TKTROUTE/TKTRESP/       
004800*                      TKTESCL) SO EACH COULD BE MAINTAINED AND           
004900*                      UNIT TESTED SEPARATELY.                            
005000*     09/02/11  KMP   RQ#41250 ADDED KEY-ISSUE EXTRACTION (CARRIED        
005100*                      ON THE TKTCLS RECORD, NOT PRINTED - SEE            
005200*                      TKTCLS CHANGE LOG).                                
005300*     07/11/13  RLH   RQ#44410 ADDED ESCALATION LEVEL TO THE              
005400*                      DISPOSITION RECORD AND THE CONTROL TOTALS.         
005500*     01/30/19  RLH   RQ#51009 ESCALATION LEXICON WIDENED TO 18           
005600*                      ENTRIES - SEE TKTLEX CHANGE LOG.                   
005700*                                                                         
005800******************************************************************        
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SOURCE-COMPUTER. IBM-390.                                                
006300 OBJECT-COMPUTER. IBM-390.                                                
006400 SPECIAL-NAMES.                                                           
006500     C01 IS NEXT-PAGE.                                                    
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT TICKETS-IN                                                    
007000     ASSIGN TO UT-S-TICKETS-IN                                            
007100       ACCESS MODE IS SEQUENTIAL                                          
007200       FILE STATUS IS TKT-IN-STATUS.                                      
007300                                                                          
007400     SELECT DISPOSITION-OUT                                               
007500     ASSIGN TO UT-S-DISPOSN                                               
007600       ACCESS MODE IS SEQUENTIAL                                          
007700       FILE STATUS IS DISP-OUT-STATUS.                                    
007800                                                                          
007900     SELECT RUN-REPORT                                                    
008000     ASSIGN TO UT-S-RUNRPT                                                
008100       ACCESS MODE IS SEQUENTIAL                                          
008200       FILE STATUS IS RPT-STATUS.                                         
008300                                                                          
008400     SELECT SYSOUT                                                        
008500     ASSIGN TO UT-S-SYSOUT                                                
008600       ACCESS MODE IS SEQUENTIAL                                          
008700       FILE STATUS IS SYSOUT-STATUS.                                      
008800                                                                          
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100 FD  TICKETS-IN                                                           
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE STANDARD                                           
009400     RECORD CONTAINS 418 CHARACTERS                                       
009500     BLOCK CONTAINS 0 RECORDS                                             
009600     DATA RECORD IS TICKET-IN-BUF.                                        
009700 01  TICKET-IN-BUF                 PIC X(418).                            
009800                                                                          
009900 FD  DISPOSITION-OUT                                                      
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORDS ARE STANDARD                                           
010200     RECORD CONTAINS 120 CHARACTERS                                       
010300     BLOCK CONTAINS 0 RECORDS                                             
010400     DATA RECORD IS DISP-OUT-BUF.                                         
010500 01  DISP-OUT-BUF                  PIC X(120).                            
010600                                                                          
010700 FD  RUN-REPORT                                                           
010800     RECORDING MODE IS F                                                  
010900     LABEL RECORDS ARE STANDARD                                           
011000     RECORD CONTAINS 132 CHARACTERS                                       
011100     BLOCK CONTAINS 0 RECORDS                                             
011200     DATA RECORD IS RPT-REC.                                              
011300 01  RPT-REC                       PIC X(132).                            
011400                                                                          
011500 FD  SYSOUT                                                               
011600     RECORDING MODE IS F                                                  
011700     LABEL RECORDS ARE STANDARD                                           
011800     RECORD CONTAINS 130 CHARACTERS                                       
011900     BLOCK CONTAINS 0 RECORDS                                             
012000     DATA RECORD IS SYSOUT-REC.                                           
012100 01  SYSOUT-REC                    PIC X(130).                            
012200                                                                          
012300 WORKING-STORAGE SECTION.                                                 
012400 01  FILE-STATUS-CODES.                                                   
012500     05  TKT-IN-STATUS             PIC X(02).                             
012600         88  TKT-IN-FOUND           VALUE "00".                           
012700     05  DISP-OUT-STATUS           PIC X(02).                             
012800     05  RPT-STATUS                PIC X(02).                             
012900     05  SYSOUT-STATUS             PIC X(02).                             
013000                                                                          
013100 COPY ABENDREC.                                                           
013200                                                                          
013300 COPY TKTDALY.                                                            
013400                                                                          
013500 COPY TKTDISP.                                                            
013600                                                                          
013700 COPY TKTMETA.                                                            
013800 COPY TKTCLS.                                                             
013900 COPY TKTRTE.                                                             
014000 COPY TKTRSP.                                                             
014100 COPY TKTESC.                                                             
014200                                                                          
014300 01  WS-RUN-DATE-RAW               PIC 9(06).                             
014400 01  WS-RUN-DATE-SPLIT.                                                   
014500     05  WS-RUN-YY                 PIC 9(02).                             
014600     05  WS-RUN-MM                 PIC 9(02).                             
014700     05  WS-RUN-DD                 PIC 9(02).                             
014800                                                                          
014900 01  WS-RUN-DATE-FULL.                                                    
015000     05  WS-RUN-CCYY                PIC 9(04).                            
015100     05  WS-RUN-MM-F                PIC 9(02).                            
015200     05  WS-RUN-DD-F                PIC 9(02).                            
015300 01  WS-RUN-DATE-FULL-ALT REDEFINES WS-RUN-DATE-FULL.                     
015400     05  WS-RUN-DATE-NUM             PIC 9(08).                           
015500                                                                          
015600 01  WS-CONTROL-COUNTS.                                                   
015700     05  WS-TICKETS-READ            PIC 9(07) COMP.                       
015800     05  WS-TICKETS-REJECTED        PIC 9(07) COMP.                       
015900     05  WS-TICKETS-PROCESSED       PIC 9(07) COMP.                       
016000     05  WS-CNT-AUTOMATED           PIC 9(07) COMP.                       
016100     05  WS-CNT-HUMAN-REVIEW        PIC 9(07) COMP.                       
016200     05  WS-CNT-ESCALATED           PIC 9(07) COMP.                       
016300                                                                          
016400 01  WS-CATEGORY-TOTALS.                                                  
016500     05  WS-CNT-TECHNICAL           PIC 9(07) COMP.                       
016600     05  WS-CNT-BILLING             PIC 9(07) COMP.                       
016700     05  WS-CNT-ACCOUNT             PIC 9(07) COMP.                       
016800     05  WS-CNT-FEATURE             PIC 9(07) COMP.                       
016900     05  WS-CNT-GENERAL             PIC 9(07) COMP.                       
017000 01  WS-CATEGORY-TOTALS-TAB REDEFINES WS-CATEGORY-TOTALS.                 
017100     05  WS-CNT-BY-CAT              PIC 9(07) COMP OCCURS 5 TIMES.        
017200                                                                          
017300 01  WS-CATEGORY-LABELS-BLK.                                              
017400     05  FILLER                    PIC X(15) VALUE "TECHNICAL".           
017500     05  FILLER                    PIC X(15) VALUE "BILLING".             
017600     05  FILLER                    PIC X(15) VALUE "ACCOUNT".             
017700     05  FILLER                    PIC X(15) VALUE "FEATURE-REQUEST".     
017800     05  FILLER                    PIC X(15) VALUE "GENERAL".             
017900 01  WS-CATEGORY-LABELS-TAB REDEFINES WS-CATEGORY-LABELS-BLK.             
018000     05  WS-CATEGORY-LABEL          PIC X(15) OCCURS 5 TIMES.             
018100                                                                          
018200 01  WS-PRIORITY-TOTALS.                                                  
018300     05  WS-CNT-URGENT              PIC 9(07) COMP.                       
018400     05  WS-CNT-HIGH                PIC 9(07) COMP.                       
018500     05  WS-CNT-MEDIUM              PIC 9(07) COMP.                       
018600     05  WS-CNT-LOW                 PIC 9(07) COMP.                       
018700 01  WS-PRIORITY-TOTALS-TAB REDEFINES WS-PRIORITY-TOTALS.                 
018800     05  WS-CNT-BY-PRI              PIC 9(07) COMP OCCURS 4 TIMES.        
018900                                                                          
019000 01  WS-PRIORITY-LABELS-BLK.                                              
019100     05  FILLER                    PIC X(06) VALUE "URGENT".              
019200     05  FILLER                    PIC X(06) VALUE "HIGH".                
019300     05  FILLER                    PIC X(06) VALUE "MEDIUM".              
019400     05  FILLER                    PIC X(06) VALUE "LOW".                 
019500 01  WS-PRIORITY-LABELS-TAB REDEFINES WS-PRIORITY-LABELS-BLK.             
019600     05  WS-PRIORITY-LABEL          PIC X(06) OCCURS 4 TIMES.             
019700                                                                          
019800 01  WS-ESC-LEVEL-TOTALS.                                                 
019900     05  WS-CNT-ESC-LVL-1           PIC 9(07) COMP.                       
020000     05  WS-CNT-ESC-LVL-2           PIC 9(07) COMP.                       
020100     05  WS-CNT-ESC-LVL-3           PIC 9(07) COMP.                       
020200 01  WS-ESC-LEVEL-TOTALS-TAB REDEFINES WS-ESC-LEVEL-TOTALS.               
020300     05  WS-CNT-BY-ESC-LVL          PIC 9(07) COMP OCCURS 3 TIMES.        
020400                                                                          
020500 77  MORE-TICKETS-SW                PIC X(01) VALUE "Y".                  
020550     88  NO-MORE-TICKETS           VALUE "N".                             
020560     88  MORE-TICKETS              VALUE "Y".                             
020600 77  TICKET-VALID-SW                PIC X(01) VALUE "Y".                  
020650     88  TICKET-IS-VALID           VALUE "Y".                             
020660     88  TICKET-IS-INVALID         VALUE "N".                             
020700 77  WS-SUB                         PIC 9(02) COMP.                       
020750 77  WS-GEN-SEQ                     PIC 9(06) COMP VALUE ZERO.            
021300                                                                          
021400 01  WS-HDR-REC.                                                          
021500     05  FILLER                    PIC X(01) VALUE SPACE.                 
021600     05  FILLER                    PIC X(46) VALUE                        
021700         "INTELLIGENT SUPPORT SYSTEM - TICKET RUN REPORT".                
021800     05  FILLER                    PIC X(11) VALUE                        
021900         " RUN DATE: ".                                                   
022000     05  HDR-DATE.                                                        
022100         10  HDR-MM                 PIC 9(02).                            
022200         10  FILLER                 PIC X(01) VALUE "/".                  
022300         10  HDR-DD                 PIC 9(02).                            
022400         10  FILLER                 PIC X(01) VALUE "/".                  
022500         10  HDR-CCYY               PIC 9(04).                            
022600     05  FILLER                    PIC X(67) VALUE SPACES.                
022700                                                                          
022800 01  WS-BLANK-LINE.                                                       
022900     05  FILLER                    PIC X(132) VALUE SPACES.               
023000                                                                          
023100 01  WS-DTL-LINE-1.                                                       
023200     05  FILLER                    PIC X(01) VALUE SPACE.                 
023300     05  FILLER                    PIC X(09) VALUE "TICKET: ".            
023400     05  DTL-TICKET-ID              PIC X(18).                            
023500     05  FILLER                    PIC X(02) VALUE SPACES.                
023600     05  FILLER                    PIC X(06) VALUE "CAT: ".               
023700     05  DTL-CATEGORY               PIC X(15).                            
023800     05  FILLER                    PIC X(02) VALUE SPACES.                
023900     05  FILLER                    PIC X(06) VALUE "PRI: ".               
024000     05  DTL-PRIORITY               PIC X(06).                            
024100     05  FILLER                    PIC X(02) VALUE SPACES.                
024200     05  FILLER                    PIC X(07) VALUE "SENT: ".              
024300     05  DTL-SENTIMENT              PIC +9.99.                            
024400     05  FILLER                    PIC X(36) VALUE SPACES.                
024500                                                                          
024600 01  WS-DTL-LINE-2.                                                       
024700     05  FILLER                    PIC X(01) VALUE SPACE.                 
024800     05  FILLER                    PIC X(15) VALUE "PRIMARY DEPT: ".      
024900     05  DTL-PRIMARY-DEPT           PIC X(18).                            
025000     05  FILLER                    PIC X(02) VALUE SPACES.                
025100     05  FILLER                    PIC X(09) VALUE "BACKUP: ".            
025200     05  DTL-BACKUP-1               PIC X(18).                            
025300     05  FILLER                    PIC X(01) VALUE SPACE.                 
025400     05  DTL-BACKUP-2               PIC X(18).                            
025500     05  FILLER                    PIC X(49) VALUE SPACES.                
025600                                                                          
025700 01  WS-DTL-LINE-3.                                                       
025800     05  FILLER                    PIC X(01) VALUE SPACE.                 
025900     05  FILLER                    PIC X(16) VALUE                        
026000         "RESPONSE TYPE: ".                                               
026100     05  DTL-RESPONSE-TYPE          PIC X(20).                            
026200     05  FILLER                    PIC X(02) VALUE SPACES.                
026300     05  FILLER                    PIC X(09) VALUE "STATUS: ".            
026400     05  DTL-FINAL-STATUS           PIC X(10).                            
026500     05  FILLER                    PIC X(74) VALUE SPACES.                
026600                                                                          
026700 01  WS-ESC-LINE-1.                                                       
026800     05  FILLER                    PIC X(01) VALUE SPACE.                 
026900     05  FILLER                    PIC X(05) VALUE "    -".               
027000     05  FILLER                    PIC X(19) VALUE                        
027100         " ESCALATION LEVEL: ".                                           
027200     05  DTL-ESC-LEVEL              PIC 9.                                
027300     05  FILLER                    PIC X(02) VALUE SPACES.                
027400     05  FILLER                    PIC X(09) VALUE "REASON: ".            
027500     05  DTL-ESC-REASON             PIC X(60).                            
027600     05  FILLER                    PIC X(33) VALUE SPACES.                
027700                                                                          
027800 01  WS-ESC-LINE-2.                                                       
027900     05  FILLER                    PIC X(01) VALUE SPACE.                 
028000     05  FILLER                    PIC X(06) VALUE "      ".              
028100     05  FILLER                    PIC X(19) VALUE                        
028200         "RECOMMENDED ACTION: ".                                          
028300     05  DTL-ESC-ACTION             PIC X(80).                            
028400     05  FILLER                    PIC X(26) VALUE SPACES.                
028500                                                                          
028600 01  WS-LETTER-LINE.                                                      
028700     05  FILLER                    PIC X(03) VALUE "   ".                 
028800     05  LETTER-TEXT                PIC X(72).                            
028900     05  FILLER                    PIC X(57) VALUE SPACES.                
029000                                                                          
029100 01  WS-TOTALS-HDR.                                                       
029200     05  FILLER                    PIC X(21) VALUE                        
029300         " END OF RUN - CONTROL".                                         
029400     05  FILLER                    PIC X(08) VALUE " TOTALS".             
029500     05  FILLER                    PIC X(103) VALUE SPACES.               
029600                                                                          
029700 01  WS-TOTALS-LINE.                                                      
029800     05  FILLER                    PIC X(04) VALUE SPACES.                
029900     05  TOT-LABEL                  PIC X(30).                            
030000     05  FILLER                    PIC X(02) VALUE SPACES.                
030100     05  TOT-COUNT                  PIC ZZZ,ZZ9.                          
030200     05  FILLER                    PIC X(89) VALUE SPACES.                
030300                                                                          
030400 LINKAGE SECTION.                                                         
030500                                                                          
030600 PROCEDURE DIVISION.                                                      
030700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
030800     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-TICKETS.            
030900     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
031000     MOVE +0 TO RETURN-CODE.                                              
031100     GOBACK.                                                              
031200                                                                          
031300 000-HOUSEKEEPING.                                                        
031400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
031500     DISPLAY "******** BEGIN JOB TKTPROC ********".                       
031600     ACCEPT WS-RUN-DATE-RAW FROM DATE.                                    
031700     MOVE WS-RUN-DATE-RAW TO WS-RUN-DATE-SPLIT.                           
031800     PERFORM 050-EXPAND-CENTURY THRU 050-EXIT.                            
031900     MOVE WS-RUN-MM-F TO HDR-MM.                                          
032000     MOVE WS-RUN-DD-F TO HDR-DD.                                          
032100     MOVE WS-RUN-CCYY TO HDR-CCYY.                                        
032200     MOVE WS-RUN-CCYY TO ABEND-YY.                                        
032300     MOVE WS-RUN-MM-F TO ABEND-MM.                                        
032400     MOVE WS-RUN-DD-F TO ABEND-DD.                                        
032500     INITIALIZE WS-CONTROL-COUNTS, WS-CATEGORY-TOTALS,                    
032600         WS-PRIORITY-TOTALS, WS-ESC-LEVEL-TOTALS.                         
032700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
032800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
032900     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.                           
033000     IF NO-MORE-TICKETS AND WS-TICKETS-READ = 0                           
033100         MOVE "TICKETS-IN OPENED EMPTY - NO INPUT TO PROCESS"             
033200             TO ABEND-REASON                                              
033300         GO TO 1000-ABEND-RTN.                                            
033400 000-EXIT.                                                                
033500     EXIT.                                                                
033600                                                                          
033700 050-EXPAND-CENTURY.                                                      
033800     MOVE WS-RUN-MM TO WS-RUN-MM-F.                                       
033900     MOVE WS-RUN-DD TO WS-RUN-DD-F.                                       
034000     IF WS-RUN-YY < 50                                                    
034100         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY                           
034200     ELSE                                                                 
034300         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.                          
034400 050-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700 100-MAINLINE.                                                            
034800     MOVE "100-MAINLINE" TO PARA-NAME.                                    
034900     PERFORM 200-PROCESS-ONE-TICKET THRU 200-EXIT.                        
035000     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.                           
035100 100-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 200-PROCESS-ONE-TICKET.                                                  
035500     MOVE "200-PROCESS-ONE-TICKET" TO PARA-NAME.                          
035600     PERFORM 300-VALIDATE-TICKET THRU 300-EXIT.                           
035700     IF TICKET-IS-INVALID                                                 
035800         ADD 1 TO WS-TICKETS-REJECTED                                     
035900         GO TO 200-EXIT.                                                  
036000     PERFORM 400-CALL-PARSE THRU 400-EXIT.                                
036100     PERFORM 410-CALL-SENTIMENT THRU 410-EXIT.                            
036200     PERFORM 420-CALL-CLASSIFY THRU 420-EXIT.                             
036300     PERFORM 430-CALL-ROUTE THRU 430-EXIT.                                
036400     PERFORM 440-CALL-RESPOND THRU 440-EXIT.                              
036500     PERFORM 450-CALL-ESCALATE THRU 450-EXIT.                             
036600     PERFORM 500-WRITE-DISPOSITION THRU 500-EXIT.                         
036700     PERFORM 550-ACCUMULATE-TOTALS THRU 550-EXIT.                         
036800     PERFORM 750-WRITE-DETAIL-BLOCK THRU 750-EXIT.                        
036900     ADD 1 TO WS-TICKETS-PROCESSED.                                       
037000 200-EXIT.                                                                
037100     EXIT.                                                                
037200                                                                          
037300 300-VALIDATE-TICKET.                                                     
037400     MOVE "Y" TO TICKET-VALID-SW.                                         
037500     IF TICKET-ID OF TICKET-INPUT-REC = SPACES                            
037550         PERFORM 310-GENERATE-TICKET-ID THRU 310-EXIT.                    
037800     IF TICKET-TEXT-BODY = SPACES                                         
037900         MOVE "N" TO TICKET-VALID-SW.                                     
038000 300-EXIT.                                                                
038100     EXIT.                                                                
038150                                                                          
038160 310-GENERATE-TICKET-ID.                                                  
038170     ADD 1 TO WS-GEN-SEQ.                                                 
038180     MOVE "TKT-" TO TICKET-ID-PFX.                                        
038190     COMPUTE TICKET-ID-TS =                                               
038195         (WS-RUN-DATE-NUM * 1000000) + WS-GEN-SEQ.                        
038198 310-EXIT.                                                                
038199     EXIT.                                                                
038200                                                                          
038300 400-CALL-PARSE.                                                          
038400     MOVE TICKET-TEXT-BODY TO META-TEXT-IN.                               
038500     CALL "TKTPARSE" USING TICKET-METADATA-REC.                           
038600 400-EXIT.                                                                
038700     EXIT.                                                                
038800                                                                          
038900 410-CALL-SENTIMENT.                                                      
039000     MOVE TICKET-ID OF TICKET-INPUT-REC TO CLSFY-TICKET-ID.               
039100     MOVE TICKET-TEXT-BODY TO CLSFY-TEXT-RAW.                             
039200     MOVE META-ESCAL-KW-COUNT TO CLSFY-ESCAL-KW-COUNT.                    
039300     CALL "TKTSENT" USING TICKET-CLASSIFICATION-REC.                      
039400 410-EXIT.                                                                
039500     EXIT.                                                                
039600                                                                          
039700 420-CALL-CLASSIFY.                                                       
039800     CALL "TKTCLSFY" USING TICKET-CLASSIFICATION-REC.                     
039900 420-EXIT.                                                                
040000     EXIT.                                                                
040100                                                                          
040200 430-CALL-ROUTE.                                                          
040300     MOVE CLSFY-TICKET-ID TO RTE-TICKET-ID.                               
040400     MOVE CLSFY-CATEGORY TO RTE-CATEGORY.                                 
040500     MOVE CLSFY-PRIORITY TO RTE-PRIORITY.                                 
040600     MOVE CLSFY-SENTIMENT-SCORE TO RTE-SENTIMENT-SCORE.                   
040700     CALL "TKTROUTE" USING TICKET-ROUTING-REC.                            
040800 430-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 440-CALL-RESPOND.                                                        
041200     MOVE RTE-TICKET-ID TO RESP-TICKET-ID.                                
041300     MOVE RTE-CATEGORY TO RESP-CATEGORY.                                  
041400     MOVE RTE-PRIORITY TO RESP-PRIORITY.                                  
041500     CALL "TKTRESP" USING TICKET-RESPONSE-REC.                            
041600 440-EXIT.                                                                
041700     EXIT.                                                                
041800                                                                          
041900 450-CALL-ESCALATE.                                                       
042000     MOVE RTE-TICKET-ID TO ESC-TICKET-ID.                                 
042100     MOVE RTE-PRIORITY TO ESC-PRIORITY.                                   
042200     MOVE RTE-SENTIMENT-SCORE TO ESC-SENTIMENT-SCORE.                     
042300     MOVE META-ESCAL-KW-COUNT TO ESC-ESCAL-KW-COUNT.                      
042400     MOVE META-ESCAL-KW-LIST TO ESC-KW-LIST.                              
042500     CALL "TKTESCL" USING TICKET-ESCALATION-REC.                          
042600 450-EXIT.                                                                
042700     EXIT.                                                                
042800                                                                          
042900 500-WRITE-DISPOSITION.                                                   
043000     MOVE ESC-TICKET-ID TO DISP-TICKET-ID.                                
043100     MOVE RTE-CATEGORY TO DISP-CATEGORY.                                  
043200     MOVE RTE-PRIORITY TO DISP-PRIORITY.                                  
043300     MOVE RTE-SENTIMENT-SCORE TO DISP-SENTIMENT.                          
043400     MOVE RTE-PRIMARY-DEPT TO DISP-PRIMARY-DEPT.                          
043500     MOVE RESP-TYPE TO DISP-RESPONSE-TYPE.                                
043600     MOVE ESC-NEEDS-ESCALATION TO DISP-NEEDS-ESCALATION.                  
043700     MOVE ESC-ESCALATION-LEVEL TO DISP-ESCALATION-LEVEL.                  
043800     IF ESC-NEEDS-ESCALATION = "Y"                                        
043900         MOVE "ESCALATED" TO DISP-FINAL-STATUS                            
044000     ELSE                                                                 
044100         MOVE "RESPONDED" TO DISP-FINAL-STATUS.                           
044200     WRITE DISP-OUT-BUF FROM TICKET-DISPOSITION-REC.                      
044300 500-EXIT.                                                                
044400     EXIT.                                                                
044500                                                                          
044600 550-ACCUMULATE-TOTALS.                                                   
044700     IF DISP-CATEGORY = "TECHNICAL"                                       
044800         ADD 1 TO WS-CNT-TECHNICAL                                        
044900     ELSE                                                                 
045000         IF DISP-CATEGORY = "BILLING"                                     
045100             ADD 1 TO WS-CNT-BILLING                                      
045200         ELSE                                                             
045300             IF DISP-CATEGORY = "ACCOUNT"                                 
045400                 ADD 1 TO WS-CNT-ACCOUNT                                  
045500             ELSE                                                         
045600                 IF DISP-CATEGORY = "FEATURE-REQUEST"                     
045700                     ADD 1 TO WS-CNT-FEATURE                              
045800                 ELSE                                                     
045900                     ADD 1 TO WS-CNT-GENERAL.                             
046000     IF DISP-PRIORITY = "URGENT"                                          
046100         ADD 1 TO WS-CNT-URGENT                                           
046200     ELSE                                                                 
046300         IF DISP-PRIORITY = "HIGH"                                        
046400             ADD 1 TO WS-CNT-HIGH                                         
046500         ELSE                                                             
046600             IF DISP-PRIORITY = "MEDIUM"                                  
046700                 ADD 1 TO WS-CNT-MEDIUM                                   
046800             ELSE                                                         
046900                 ADD 1 TO WS-CNT-LOW.                                     
047000     IF RESP-TYPE = "AUTOMATED"                                           
047100         ADD 1 TO WS-CNT-AUTOMATED                                        
047200     ELSE                                                                 
047300         ADD 1 TO WS-CNT-HUMAN-REVIEW.                                    
047400     IF ESC-NEEDS-ESCALATION = "Y"                                        
047500         ADD 1 TO WS-CNT-ESCALATED                                        
047600         IF ESC-ESCALATION-LEVEL = 1                                      
047700             ADD 1 TO WS-CNT-ESC-LVL-1                                    
047800         ELSE                                                             
047900             IF ESC-ESCALATION-LEVEL = 2                                  
048000                 ADD 1 TO WS-CNT-ESC-LVL-2                                
048100             ELSE                                                         
048200                 ADD 1 TO WS-CNT-ESC-LVL-3.                               
048300 550-EXIT.                                                                
048400     EXIT.                                                                
048500                                                                          
048600 600-WRITE-LETTER.                                                        
048700     MOVE RESP-GREETING TO LETTER-TEXT.                                   
048800     WRITE RPT-REC FROM WS-LETTER-LINE.                                   
048900     MOVE RESP-BODY-LINE-1 TO LETTER-TEXT.                                
049000     WRITE RPT-REC FROM WS-LETTER-LINE.                                   
049100     MOVE RESP-BODY-LINE-2 TO LETTER-TEXT.                                
049200     WRITE RPT-REC FROM WS-LETTER-LINE.                                   
049300     MOVE RESP-CLOSING-LINE-1 TO LETTER-TEXT.                             
049400     WRITE RPT-REC FROM WS-LETTER-LINE.                                   
049500     MOVE RESP-CLOSING-LINE-2 TO LETTER-TEXT.                             
049600     WRITE RPT-REC FROM WS-LETTER-LINE.                                   
049700 600-EXIT.                                                                
049800     EXIT.                                                                
049900                                                                          
050000 700-WRITE-PAGE-HDR.                                                      
050100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
050200     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.             
050300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
050400 700-EXIT.                                                                
050500     EXIT.                                                                
050600                                                                          
050700 750-WRITE-DETAIL-BLOCK.                                                  
050800     MOVE DISP-TICKET-ID TO DTL-TICKET-ID.                                
050900     MOVE DISP-CATEGORY TO DTL-CATEGORY.                                  
051000     MOVE DISP-PRIORITY TO DTL-PRIORITY.                                  
051100     MOVE DISP-SENTIMENT TO DTL-SENTIMENT.                                
051200     WRITE RPT-REC FROM WS-DTL-LINE-1 AFTER ADVANCING 1.                  
051300     MOVE RTE-PRIMARY-DEPT TO DTL-PRIMARY-DEPT.                           
051400     IF RTE-BACKUP-DEPT-1 = SPACES                                        
051500         MOVE "NONE" TO DTL-BACKUP-1                                      
051600         MOVE SPACES TO DTL-BACKUP-2                                      
051700     ELSE                                                                 
051800         MOVE RTE-BACKUP-DEPT-1 TO DTL-BACKUP-1                           
051900         MOVE RTE-BACKUP-DEPT-2 TO DTL-BACKUP-2.                          
052000     WRITE RPT-REC FROM WS-DTL-LINE-2 AFTER ADVANCING 1.                  
052100     MOVE RESP-TYPE TO DTL-RESPONSE-TYPE.                                 
052200     MOVE DISP-FINAL-STATUS TO DTL-FINAL-STATUS.                          
052300     WRITE RPT-REC FROM WS-DTL-LINE-3 AFTER ADVANCING 1.                  
052400     IF ESC-NEEDS-ESCALATION = "Y"                                        
052500         MOVE ESC-ESCALATION-LEVEL TO DTL-ESC-LEVEL                       
052600         MOVE ESC-ESCALATION-REASON TO DTL-ESC-REASON                     
052700         WRITE RPT-REC FROM WS-ESC-LINE-1 AFTER ADVANCING 1               
052800         MOVE ESC-RECOMMENDED-ACTION TO DTL-ESC-ACTION                    
052900         WRITE RPT-REC FROM WS-ESC-LINE-2 AFTER ADVANCING 1.              
053000     PERFORM 600-WRITE-LETTER THRU 600-EXIT.                              
053100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
053200 750-EXIT.                                                                
053300     EXIT.                                                                
053400                                                                          
053500 800-OPEN-FILES.                                                          
053600     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
053700     OPEN INPUT TICKETS-IN.                                               
053800     OPEN OUTPUT DISPOSITION-OUT.                                         
053900     OPEN OUTPUT RUN-REPORT.                                              
054000     OPEN OUTPUT SYSOUT.                                                  
054100 800-EXIT.                                                                
054200     EXIT.                                                                
054300                                                                          
054400 850-CLOSE-FILES.                                                         
054500     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
054600     CLOSE TICKETS-IN.                                                    
054700     CLOSE DISPOSITION-OUT.                                               
054800     CLOSE RUN-REPORT.                                                    
054900     CLOSE SYSOUT.                                                        
055000 850-EXIT.                                                                
055100     EXIT.                                                                
055200                                                                          
055300 900-READ-TICKETS-IN.                                                     
055400     MOVE "900-READ-TICKETS-IN" TO PARA-NAME.                             
055500     READ TICKETS-IN INTO TICKET-INPUT-REC                                
055600         AT END MOVE "N" TO MORE-TICKETS-SW                               
055700         GO TO 900-EXIT                                                   
055800     END-READ.                                                            
055900     ADD 1 TO WS-TICKETS-READ.                                            
056000 900-EXIT.                                                                
056100     EXIT.                                                                
056200                                                                          
056300 910-WRITE-TOTALS.                                                        
056400     MOVE "910-WRITE-TOTALS" TO PARA-NAME.                                
056500     WRITE RPT-REC FROM WS-TOTALS-HDR AFTER ADVANCING 2.                  
056600     MOVE "TICKETS READ" TO TOT-LABEL.                                    
056700     MOVE WS-TICKETS-READ TO TOT-COUNT.                                   
056800     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
056900     MOVE "TICKETS REJECTED" TO TOT-LABEL.                                
057000     MOVE WS-TICKETS-REJECTED TO TOT-COUNT.                               
057100     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
057200     MOVE "TICKETS PROCESSED" TO TOT-LABEL.                               
057300     MOVE WS-TICKETS-PROCESSED TO TOT-COUNT.                              
057400     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
057500     PERFORM 911-WRITE-CAT-TOTALS THRU 911-EXIT VARYING WS-SUB            
057600         FROM 1 BY 1 UNTIL WS-SUB > 5.                                    
057700     MOVE 1 TO WS-SUB.                                                    
057800     PERFORM 912-WRITE-PRI-TOTALS THRU 912-EXIT VARYING WS-SUB            
057900         FROM 1 BY 1 UNTIL WS-SUB > 4.                                    
058000     MOVE "RESPONSES AUTOMATED" TO TOT-LABEL.                             
058100     MOVE WS-CNT-AUTOMATED TO TOT-COUNT.                                  
058200     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
058300     MOVE "RESPONSES HUMAN-REVIEW" TO TOT-LABEL.                          
058400     MOVE WS-CNT-HUMAN-REVIEW TO TOT-COUNT.                               
058500     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
058600     MOVE "TICKETS ESCALATED" TO TOT-LABEL.                               
058700     MOVE WS-CNT-ESCALATED TO TOT-COUNT.                                  
058800     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
058900     MOVE "ESCALATION LEVEL 1" TO TOT-LABEL.                              
059000     MOVE WS-CNT-ESC-LVL-1 TO TOT-COUNT.                                  
059100     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
059200     MOVE "ESCALATION LEVEL 2" TO TOT-LABEL.                              
059300     MOVE WS-CNT-ESC-LVL-2 TO TOT-COUNT.                                  
059400     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
059500     MOVE "ESCALATION LEVEL 3" TO TOT-LABEL.                              
059600     MOVE WS-CNT-ESC-LVL-3 TO TOT-COUNT.                                  
059700     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
059800 910-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                          
060100 911-WRITE-CAT-TOTALS.                                                    
060200     MOVE WS-CATEGORY-LABEL (WS-SUB) TO TOT-LABEL.                        
060300     MOVE WS-CNT-BY-CAT (WS-SUB) TO TOT-COUNT.                            
060400     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
060500 911-EXIT.                                                                
060600     EXIT.                                                                
060700                                                                          
060800 912-WRITE-PRI-TOTALS.                                                    
060900     MOVE WS-PRIORITY-LABEL (WS-SUB) TO TOT-LABEL.                        
061000     MOVE WS-CNT-BY-PRI (WS-SUB) TO TOT-COUNT.                            
061100     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.                 
061200 912-EXIT.                                                                
061300     EXIT.                                                                
061400                                                                          
061500 999-CLEANUP.                                                             
061600     MOVE "999-CLEANUP" TO PARA-NAME.                                     
061700     PERFORM 910-WRITE-TOTALS THRU 910-EXIT.                              
061800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
061900     DISPLAY "** TICKETS READ **".                                        
062000     DISPLAY WS-TICKETS-READ.                                             
062100     DISPLAY "** TICKETS PROCESSED **".                                   
062200     DISPLAY WS-TICKETS-PROCESSED.                                        
062300     DISPLAY "******** NORMAL END OF JOB TKTPROC ********".               
062400 999-EXIT.                                                                
062500     EXIT.                                                                
062600                                                                          
062700 1000-ABEND-RTN.                                                          
062800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
062900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
063000     DISPLAY "*** ABNORMAL END OF JOB - TKTPROC ***" UPON CONSOLE.        
063100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
