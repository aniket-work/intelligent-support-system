000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKTPARSE.                                                   
000300 AUTHOR. K M PRUITT.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/14/91.                                                  
000600 DATE-COMPILED. 05/14/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS SUBPROGRAM SCANS ONE CUSTOMER CORRESPONDENCE              
001300*          RECORD AND RETURNS THE WORD COUNT, THE CONTACT-INFO            
001400*          FLAGS (EMAIL/PHONE/URL LOOK-ALIKES), AND THE LIST OF           
001500*          ESCALATION KEYWORDS FOUND IN THE TEXT.                         
001600*                                                                         
001700*          CALLED ONCE PER TICKET BY TKTPROC, BEFORE SENTIMENT            
001800*          SCORING AND CLASSIFICATION.                                    
001900*                                                                         
002000******************************************************************        
002100*                                                                         
002200*     CHANGE LOG                                                          
002300*                                                                         
002400*     05/14/91  KMP   RQ#09402 ORIGINAL CUT - CORRESPONDENCE              
002500*                      SCAN ROUTINE, CUSTOMER SERVICE DIVISION.           
002600*                      COUNTED WORDS AND AN EARLY "COMPLAINT              
002700*                      WORD" LIST ONLY - NO CONTACT-INFO FLAGS.           
002800*     08/02/91  KMP   RQ#09480 ADDED HAS-EMAIL-FLAG / HAS-PHONE           
002900*                      -FLAG / HAS-URL-FLAG FOR THE MAILROOM.             
003000*     11/19/98  TGD   Y2K - REVIEWED, NO DATE FIELDS HANDLED BY           
003100*                      THIS PROGRAM, NO CHANGE REQUIRED.                  
003200*     06/09/11  KMP   RQ#41188 RENAMED TKTPARSE AND REBUILT ON            
003300*                      THE TKTLEX LEXICON COPYBOOK WHEN THE UNIT          
003400*                      WAS ABSORBED INTO THE WEB/EMAIL TICKET             
003500*                      BATCH.  "COMPLAINT WORD" LIST BECAME THE           
003600*                      ESCALATION-KEYWORD LEXICON.                        
003700*     01/30/19  RLH   RQ#51009 LEXICON WIDENED TO 18 ENTRIES -            
003800*                      SEE TKTLEX CHANGE LOG.                             
003900*                                                                         
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 INPUT-OUTPUT SECTION.                                                    
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005150 77  WS-FIRST-CALL-SW              PIC X(01) VALUE "Y".                   
005160     88  WS-NOT-YET-CALLED         VALUE "Y".                             
005170     88  WS-ALREADY-CALLED         VALUE "N".                             
005180 77  WS-CALL-CNT                   PIC 9(07) COMP.                        
005200 01  WS-SCAN-FIELDS.                                                      
005300     05  WS-TEXT-LOWER             PIC X(400).                            
005400     05  WS-SUB                    PIC 9(03) COMP.                        
005500     05  WS-IN-WORD-SW             PIC X(01) VALUE "N".                   
005600         88  WS-IN-A-WORD           VALUE "Y".                            
005700         88  WS-NOT-IN-A-WORD       VALUE "N".                            
005800     05  WS-HIT-CNT                PIC 9(03) COMP.                        
005900     05  WS-KW-SUB                 PIC 9(02) COMP.                        
006000     05  WS-AT-CNT                 PIC 9(03) COMP.                        
006100     05  WS-AT-OFFSET              PIC 9(03) COMP.                        
006200     05  WS-REM-LEN                PIC 9(03) COMP.                        
006300     05  WS-DOT-CNT                PIC 9(03) COMP.                        
006400     05  WS-Q2                     PIC 9(03) COMP.                        
006500     05  WS-Q3                     PIC 9(03) COMP.                        
006600     05  WS-Q2A                    PIC 9(03) COMP.                        
006700     05  WS-Q3S                    PIC 9(03) COMP.                        
006800     05  WS-Q3A                    PIC 9(03) COMP.                        
006900     05  WS-SEP-CHAR               PIC X(01).                             
007000     05  WS-PHONE-FOUND-SW         PIC X(01) VALUE "N".                   
007100         88  WS-PHONE-ALREADY-SET   VALUE "Y".                            
007200     05  WS-URL-FOUND-SW           PIC X(01) VALUE "N".                   
007300         88  WS-URL-ALREADY-SET     VALUE "Y".                            
007320     05  FILLER                    PIC X(01) VALUE SPACE.                 
007400                                                                          
007500 01  WS-LOWER-CASE-LIT             PIC X(26) VALUE                        
007600     "abcdefghijklmnopqrstuvwxyz".                                        
007700 01  WS-UPPER-CASE-LIT             PIC X(26) VALUE                        
007800     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                        
007900                                                                          
008600 COPY TKTLEX.                                                             
008700                                                                          
008800 LINKAGE SECTION.                                                         
008900 COPY TKTMETA.                                                            
009000                                                                          
009100 PROCEDURE DIVISION USING TICKET-METADATA-REC.                            
009200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
009300     PERFORM 100-FOLD-TO-LOWER THRU 100-EXIT.                             
009400     PERFORM 200-COUNT-WORDS THRU 200-EXIT.                               
009500     PERFORM 500-CHECK-EMAIL THRU 500-EXIT.                               
009600     PERFORM 510-CHECK-URL THRU 510-EXIT.                                 
009700     PERFORM 530-CHECK-PHONE THRU 530-EXIT VARYING WS-SUB                 
009800         FROM 1 BY 1 UNTIL WS-SUB > 389 OR WS-PHONE-ALREADY-SET.          
009900     PERFORM 520-SCAN-ESCAL-KW THRU 520-EXIT VARYING WS-KW-SUB            
010000         FROM 1 BY 1 UNTIL WS-KW-SUB > 18.                                
010100     GOBACK.                                                              
010200                                                                          
010300 000-HOUSEKEEPING.                                                        
010400     IF WS-NOT-YET-CALLED                                                 
010500         MOVE "N" TO WS-FIRST-CALL-SW.                                    
010600     ADD 1 TO WS-CALL-CNT.                                                
010700     MOVE 0 TO META-WORD-COUNT, META-ESCAL-KW-COUNT.                      
010800     MOVE "N" TO META-HAS-EMAIL-FLAG, META-HAS-PHONE-FLAG,                
010900                 META-HAS-URL-FLAG, WS-PHONE-FOUND-SW,                    
011000                 WS-URL-FOUND-SW.                                         
011100     MOVE SPACES TO META-ESCAL-KW-LIST.                                   
011200 000-EXIT.                                                                
011300     EXIT.                                                                
011400                                                                          
011500 100-FOLD-TO-LOWER.                                                       
011600     MOVE META-TEXT-IN TO WS-TEXT-LOWER.                                  
011700     INSPECT WS-TEXT-LOWER CONVERTING WS-UPPER-CASE-LIT                   
011800         TO WS-LOWER-CASE-LIT.                                            
011900 100-EXIT.                                                                
012000     EXIT.                                                                
012100                                                                          
012200 200-COUNT-WORDS.                                                         
012300     MOVE "N" TO WS-IN-WORD-SW.                                           
012400     PERFORM 210-TEST-CHAR THRU 210-EXIT VARYING WS-SUB                   
012500         FROM 1 BY 1 UNTIL WS-SUB > 400.                                  
012600 200-EXIT.                                                                
012700     EXIT.                                                                
012800                                                                          
012900 210-TEST-CHAR.                                                           
013000     IF WS-TEXT-LOWER (WS-SUB:1) = SPACE                                  
013100         MOVE "N" TO WS-IN-WORD-SW                                        
013200     ELSE                                                                 
013300         IF WS-NOT-IN-A-WORD                                              
013400             ADD 1 TO META-WORD-COUNT                                     
013500             MOVE "Y" TO WS-IN-WORD-SW.                                   
013600 210-EXIT.                                                                
013700     EXIT.                                                                
013800                                                                          
013900 500-CHECK-EMAIL.                                                         
014000     MOVE ZERO TO WS-AT-CNT.                                              
014100     INSPECT WS-TEXT-LOWER TALLYING WS-AT-CNT FOR ALL "@".                
014200     IF WS-AT-CNT = ZERO                                                  
014300         GO TO 500-EXIT.                                                  
014400     MOVE ZERO TO WS-AT-OFFSET.                                           
014500     INSPECT WS-TEXT-LOWER TALLYING WS-AT-OFFSET                          
014600         FOR CHARACTERS BEFORE INITIAL "@".                               
014700     COMPUTE WS-REM-LEN = 400 - WS-AT-OFFSET - 1.                         
014800     IF WS-REM-LEN < 1                                                    
014900         GO TO 500-EXIT.                                                  
015000     MOVE ZERO TO WS-DOT-CNT.                                             
015100     INSPECT WS-TEXT-LOWER (WS-AT-OFFSET + 2 : WS-REM-LEN)                
015200         TALLYING WS-DOT-CNT FOR ALL ".".                                 
015300     IF WS-DOT-CNT > ZERO                                                 
015400         MOVE "Y" TO META-HAS-EMAIL-FLAG.                                 
015500 500-EXIT.                                                                
015600     EXIT.                                                                
015700                                                                          
015800 510-CHECK-URL.                                                           
015900     MOVE ZERO TO WS-HIT-CNT.                                             
016000     INSPECT WS-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL "http://".         
016100     IF WS-HIT-CNT > ZERO                                                 
016200         MOVE "Y" TO META-HAS-URL-FLAG                                    
016300         MOVE "Y" TO WS-URL-FOUND-SW                                      
016400         GO TO 510-EXIT.                                                  
016500     MOVE ZERO TO WS-HIT-CNT.                                             
016600     INSPECT WS-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL "https://".        
016700     IF WS-HIT-CNT > ZERO                                                 
016800         MOVE "Y" TO META-HAS-URL-FLAG                                    
016900         MOVE "Y" TO WS-URL-FOUND-SW.                                     
017000 510-EXIT.                                                                
017100     EXIT.                                                                
017200                                                                          
017300 520-SCAN-ESCAL-KW.                                                       
017400     MOVE ZERO TO WS-HIT-CNT.                                             
017500     INSPECT WS-TEXT-LOWER TALLYING WS-HIT-CNT FOR ALL                    
017600         WS-ESCAL-KW (WS-KW-SUB) (1 : WS-ESCAL-KW-LEN (WS-KW-SUB)).       
017700     IF WS-HIT-CNT > ZERO                                                 
017800         ADD 1 TO META-ESCAL-KW-COUNT                                     
017900         MOVE WS-ESCAL-KW (WS-KW-SUB)                                     
018000             TO META-ESCAL-KW-ENTRY (META-ESCAL-KW-COUNT).                
018100 520-EXIT.                                                                
018200     EXIT.                                                                
018300                                                                          
018400 530-CHECK-PHONE.                                                         
018500     IF WS-PHONE-ALREADY-SET                                              
018600         GO TO 530-EXIT.                                                  
018700     COMPUTE WS-Q2 = WS-SUB + 3.                                          
018800     COMPUTE WS-Q3 = WS-SUB + 6.                                          
018900     IF WS-TEXT-LOWER (WS-SUB:3) IS NUMERIC                               
019000         AND WS-TEXT-LOWER (WS-Q2:3) IS NUMERIC                           
019100         AND WS-TEXT-LOWER (WS-Q3:4) IS NUMERIC                           
019200             MOVE "Y" TO META-HAS-PHONE-FLAG                              
019300             MOVE "Y" TO WS-PHONE-FOUND-SW                                
019400             GO TO 530-EXIT.                                              
019500     MOVE WS-TEXT-LOWER (WS-Q2:1) TO WS-SEP-CHAR.                         
019600     IF WS-SEP-CHAR NOT = "-" AND WS-SEP-CHAR NOT = "."                   
019700         GO TO 530-EXIT.                                                  
019800     COMPUTE WS-Q2A = WS-SUB + 4.                                         
019900     COMPUTE WS-Q3S = WS-SUB + 7.                                         
020000     COMPUTE WS-Q3A = WS-SUB + 8.                                         
020100     IF WS-TEXT-LOWER (WS-SUB:3)   IS NUMERIC                             
020200         AND WS-TEXT-LOWER (WS-Q2A:3) IS NUMERIC                          
020300         AND WS-TEXT-LOWER (WS-Q3S:1) = WS-SEP-CHAR                       
020400         AND WS-TEXT-LOWER (WS-Q3A:4) IS NUMERIC                          
020500             MOVE "Y" TO META-HAS-PHONE-FLAG                              
020600             MOVE "Y" TO WS-PHONE-FOUND-SW.                               
020700 530-EXIT.                                                                
020800     EXIT.                                                                
