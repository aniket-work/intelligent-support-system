000100******************************************************************        
000200* TKTCLS  -  TICKET CLASSIFICATION INTERFACE RECORD                       
000300*                                                                         
000400*     PASSED BETWEEN TKTPROC AND TKTCLSFY ON THE CALL.  CARRIES THE       
000500*     FOLDED TEXT, THE RAW TEXT, THE SENTIMENT SCORE ALREADY              
000600*     COMPUTED BY TKTSENT, AND THE ESCALATION-KEYWORD COUNT FROM          
000700*     TKTPARSE IN; CARRIES CATEGORY/PRIORITY/KEY-ISSUES BACK OUT.         
000800*                                                                         
000900*     06/15/11  KMP   RQ#41195 ORIGINAL CUT.                              
001000*     09/02/11  KMP   RQ#41250 ADDED THE THREE KEY-ISSUE FIELDS -         
001100*                      SAME STATUS AS THE CONTACT FLAGS IN TKTMETA,       
001200*                      RECORDED BUT NOT YET CONSUMED BY ANY REPORT.       
001250*     03/18/22  PDW   RQ#58841 CLSFY-TEXT-LOWER/CLSFY-TEXT-RAW BOTH       
001260*                      WIDENED TO 400 TO MATCH THE RQ#58841 FIX ON        
001270*                      TICKET-TEXT-BODY IN TKTDALY - SEE THAT             
001280*                      COPYBOOK'S LOG.                                    
001300******************************************************************        
001400 01  TICKET-CLASSIFICATION-REC.                                           
001500     05  CLSFY-TICKET-ID           PIC X(18).                             
001600     05  CLSFY-TEXT-LOWER          PIC X(400).                            
001700     05  CLSFY-TEXT-RAW            PIC X(400).                            
001800     05  CLSFY-ESCAL-KW-COUNT      PIC 9(02) COMP.                        
001900     05  CLSFY-SENTIMENT-SCORE     PIC S9(01)V9(02).                      
002000     05  CLSFY-CATEGORY            PIC X(15).                             
002100     05  CLSFY-PRIORITY            PIC X(06).                             
002200     05  CLSFY-CONFIDENCE          PIC 9V99.                              
002300     05  CLSFY-STATUS              PIC X(10).                             
002400     05  CLSFY-KEY-ISSUE-1         PIC X(60).                             
002500     05  CLSFY-KEY-ISSUE-2         PIC X(60).                             
002600     05  CLSFY-KEY-ISSUE-3         PIC X(60).                             
002700     05  FILLER                    PIC X(04).                             
