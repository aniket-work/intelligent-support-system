000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TKTESCL.                                                    
000300 AUTHOR. K M PRUITT.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 05/14/91.                                                  
000600 DATE-COMPILED. 05/14/91.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS SUBPROGRAM MAKES THE FINAL CALL ON WHETHER A              
001300*          TICKET NEEDS HUMAN ESCALATION, AT WHAT LEVEL, AND              
001400*          WHY.  CALLED LAST IN THE CHAIN BY TKTPROC, AFTER               
001500*          TKTRESP, SO THE RUN REPORT CAN SHOW THE RESPONSE               
001600*          LETTER AND THE ESCALATION DECISION TOGETHER.                   
001700*                                                                         
001800*          THE KEYWORD LIST TESTED IN CRITERION 4 BELOW RIDES             
001900*          ALONG FROM TKTPARSE ON THE INTERFACE RECORD - THIS             
002000*          PROGRAM DOES NOT RESCAN THE TICKET TEXT.                       
002100*                                                                         
002200******************************************************************        
002300*                                                                         
002400*     CHANGE LOG                                                          
002500*                                                                         
002600*     05/14/91  KMP   RQ#09407 ORIGINAL CUT - SUPERVISOR REFERRAL         
002700*                      FLAG FOR CORRESPONDENCE, CUSTOMER SERVICE          
002800*                      DIVISION.  YES/NO FLAG ONLY, NO LEVELS.            
002900*     09/14/96  KMP   RQ#10020 ADDED A SECOND REFERRAL REASON FOR         
003000*                      THE LEGAL DEPARTMENT'S COMPLAINT WATCH LIST.       
003100*     11/19/98  TGD   Y2K - REVIEWED, NO DATE FIELDS HANDLED BY           
003200*                      THIS PROGRAM, NO CHANGE REQUIRED.                  
003300*     07/06/11  KMP   RQ#41222 RENAMED TKTESCL AND REBUILT ON THE         
003400*                      TKTESC INTERFACE RECORD WHEN THE UNIT WAS          
003500*                      ABSORBED INTO THE WEB/EMAIL TICKET BATCH.          
003600*                      ADDED THE THREE-LEVEL SCALE AND THE                
003700*                      RECOMMENDED-ACTION TEXT.                           
003800*                                                                         
003900******************************************************************        
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500 INPUT-OUTPUT SECTION.                                                    
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 WORKING-STORAGE SECTION.                                                 
005050 77  WS-FIRST-CALL-SW              PIC X(01) VALUE "Y".                   
005060     88  WS-NOT-YET-CALLED         VALUE "Y".                             
005070 77  WS-CALL-CNT                   PIC 9(07) COMP.                        
005100 01  WS-SCAN-FIELDS.                                                      
005200     05  WS-SUB                    PIC 9(02) COMP.                        
005300     05  WS-LEGAL-HIT-SW           PIC X(01) VALUE "N".                   
005400         88  WS-LEGAL-WORD-FOUND    VALUE "Y".                            
005420     05  FILLER                    PIC X(01) VALUE SPACE.                 
005500                                                                          
005600 01  WS-REASON-BLOCK.                                                     
005700     05  WS-REASON-URGENT          PIC X(60) VALUE                        
005800         "URGENT PRIORITY TICKET".                                        
005900     05  WS-REASON-HIGH-NEG        PIC X(60) VALUE                        
006000         "HIGH PRIORITY WITH NEGATIVE SENTIMENT".                         
006020     05  FILLER                    PIC X(01) VALUE SPACE.                 
006100 01  WS-REASON-ALT REDEFINES WS-REASON-BLOCK.                             
006200     05  WS-REASON-URGENT-ALT      PIC X(60).                             
006300     05  WS-REASON-HIGH-NEG-ALT    PIC X(60).                             
006320     05  FILLER                    PIC X(01).                             
006400                                                                          
006500 01  WS-REASON-BLOCK-2.                                                   
006600     05  WS-REASON-MULTI-KW        PIC X(60) VALUE                        
006700         "MULTIPLE ESCALATION KEYWORDS FOUND".                            
006800     05  WS-REASON-LEGAL           PIC X(60) VALUE                        
006900         "LEGAL/COMPLIANCE ISSUE DETECTED".                               
006920     05  FILLER                    PIC X(01) VALUE SPACE.                 
007000 01  WS-REASON-ALT-2 REDEFINES WS-REASON-BLOCK-2.                         
007100     05  WS-REASON-MULTI-KW-ALT    PIC X(60).                             
007200     05  WS-REASON-LEGAL-ALT       PIC X(60).                             
007220     05  FILLER                    PIC X(01).                             
007300                                                                          
007400 01  WS-ACTION-BLOCK.                                                     
007500     05  WS-ACTION-STANDARD        PIC X(80) VALUE                        
007600         "PROCESS THROUGH STANDARD WORKFLOW".                             
007700     05  WS-ACTION-LEVEL-3         PIC X(80) VALUE                        
007800         "IMMEDIATE HUMAN INTERVENTION - NOTIFY SENIOR SUPPORT MANAGER".  
007820     05  FILLER                    PIC X(01) VALUE SPACE.                 
007900 01  WS-ACTION-ALT REDEFINES WS-ACTION-BLOCK.                             
008000     05  WS-ACTION-STANDARD-ALT    PIC X(80).                             
008100     05  WS-ACTION-LEVEL-3-ALT     PIC X(80).                             
008120     05  FILLER                    PIC X(01).                             
008200                                                                          
008300 01  WS-ACTION-LEVEL-2             PIC X(80) VALUE                        
008400     "ROUTE TO ESCALATION TEAM - RESPOND WITHIN 2 HOURS".                 
008500 01  WS-ACTION-LEVEL-1             PIC X(80) VALUE                        
008600     "FLAG FOR SUPERVISOR REVIEW - RESPOND WITHIN 24 HOURS".              
008700                                                                          
009300 LINKAGE SECTION.                                                         
009400 COPY TKTESC.                                                             
009500                                                                          
009600 PROCEDURE DIVISION USING TICKET-ESCALATION-REC.                          
009700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
009800     PERFORM 100-TEST-CRITERIA THRU 100-EXIT.                             
009900     PERFORM 200-SET-LEVEL THRU 200-EXIT.                                 
010000     PERFORM 300-SET-ACTION THRU 300-EXIT.                                
010100     MOVE ESC-NEEDS-ESCALATION TO ESC-HUMAN-REVIEW-FLAG.                  
010200     GOBACK.                                                              
010300                                                                          
010400 000-HOUSEKEEPING.                                                        
010500     IF WS-NOT-YET-CALLED                                                 
010600         MOVE "N" TO WS-FIRST-CALL-SW.                                    
010700     ADD 1 TO WS-CALL-CNT.                                                
010800     MOVE "N" TO ESC-NEEDS-ESCALATION, WS-LEGAL-HIT-SW.                   
010900     MOVE SPACES TO ESC-ESCALATION-REASON.                                
011000 000-EXIT.                                                                
011100     EXIT.                                                                
011200                                                                          
011300 100-TEST-CRITERIA.                                                       
011400     IF ESC-PRIORITY = "URGENT"                                           
011500         MOVE "Y" TO ESC-NEEDS-ESCALATION                                 
011600         MOVE WS-REASON-URGENT TO ESC-ESCALATION-REASON                   
011700         GO TO 100-EXIT.                                                  
011800     IF ESC-PRIORITY = "HIGH" AND ESC-SENTIMENT-SCORE < -0.50             
011900         MOVE "Y" TO ESC-NEEDS-ESCALATION                                 
012000         MOVE WS-REASON-HIGH-NEG TO ESC-ESCALATION-REASON                 
012100         GO TO 100-EXIT.                                                  
012200     IF ESC-ESCAL-KW-COUNT NOT < 2                                        
012300         MOVE "Y" TO ESC-NEEDS-ESCALATION                                 
012400         MOVE WS-REASON-MULTI-KW TO ESC-ESCALATION-REASON                 
012500         GO TO 100-EXIT.                                                  
012600     PERFORM 110-SCAN-LEGAL-WORDS THRU 110-EXIT VARYING WS-SUB            
012700         FROM 1 BY 1 UNTIL WS-SUB > ESC-ESCAL-KW-COUNT                    
012800         OR WS-LEGAL-WORD-FOUND.                                          
012900     IF WS-LEGAL-WORD-FOUND                                               
013000         MOVE "Y" TO ESC-NEEDS-ESCALATION                                 
013100         MOVE WS-REASON-LEGAL TO ESC-ESCALATION-REASON                    
013200         GO TO 100-EXIT.                                                  
013300     MOVE "N" TO ESC-NEEDS-ESCALATION.                                    
013400     MOVE "NO ESCALATION CRITERIA MET" TO ESC-ESCALATION-REASON.          
013500 100-EXIT.                                                                
013600     EXIT.                                                                
013700                                                                          
013800 110-SCAN-LEGAL-WORDS.                                                    
013900     IF ESC-KW-ENTRY (WS-SUB) = "legal"                                   
014000         OR ESC-KW-ENTRY (WS-SUB) = "lawsuit"                             
014100         OR ESC-KW-ENTRY (WS-SUB) = "attorney"                            
014200         OR ESC-KW-ENTRY (WS-SUB) = "lawyer"                              
014300             MOVE "Y" TO WS-LEGAL-HIT-SW.                                 
014400 110-EXIT.                                                                
014500     EXIT.                                                                
014600                                                                          
014700 200-SET-LEVEL.                                                           
014800     IF ESC-PRIORITY = "URGENT" AND ESC-SENTIMENT-SCORE < -0.70           
014900         MOVE 3 TO ESC-ESCALATION-LEVEL                                   
015000         GO TO 200-EXIT.                                                  
015100     IF ESC-PRIORITY = "URGENT"                                           
015200         MOVE 2 TO ESC-ESCALATION-LEVEL                                   
015300         GO TO 200-EXIT.                                                  
015400     IF ESC-PRIORITY = "HIGH" AND ESC-SENTIMENT-SCORE < -0.50             
015500         MOVE 2 TO ESC-ESCALATION-LEVEL                                   
015600         GO TO 200-EXIT.                                                  
015700     MOVE 1 TO ESC-ESCALATION-LEVEL.                                      
015800 200-EXIT.                                                                
015900     EXIT.                                                                
016000                                                                          
016100 300-SET-ACTION.                                                          
016200     IF ESC-NEEDS-ESCALATION NOT = "Y"                                    
016300         MOVE WS-ACTION-STANDARD TO ESC-RECOMMENDED-ACTION                
016400         GO TO 300-EXIT.                                                  
016500     IF ESC-ESCALATION-LEVEL = 3                                          
016600         MOVE WS-ACTION-LEVEL-3 TO ESC-RECOMMENDED-ACTION                 
016700         GO TO 300-EXIT.                                                  
016800     IF ESC-ESCALATION-LEVEL = 2                                          
016900         MOVE WS-ACTION-LEVEL-2 TO ESC-RECOMMENDED-ACTION                 
017000         GO TO 300-EXIT.                                                  
017100     MOVE WS-ACTION-LEVEL-1 TO ESC-RECOMMENDED-ACTION.                    
017200 300-EXIT.                                                                
017300     EXIT.                                                                
