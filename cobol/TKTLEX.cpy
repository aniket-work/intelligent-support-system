000100******************************************************************        
000200* TKTLEX  -  TICKET BATCH STATIC LEXICON AND ROUTING TABLES               
000300*                                                                         
000400*     ALL KEYWORD LISTS AND THE CATEGORY-TO-DEPARTMENT MAP ARE            
000500*     CARRIED HERE AS LITERAL TABLES SO EVERY PROGRAM IN THE              
000600*     SUITE SEES THE SAME WORDS IN THE SAME ORDER.  RQ#41187              
000700*     CALLED FOR A PARM FILE BUT THE BUSINESS OFFICE COULD NOT            
000800*     COMMIT TO A MAINTENANCE SCHEDULE FOR IT, SO THE WORDS ARE           
000900*     PINNED HERE AS VALUE CLAUSES UNTIL THAT CHANGES.                    
000950*     IF THE BUSINESS CHANGES A LIST, CHANGE IT HERE ONLY.                
001000*                                                                         
001100*     06/02/11  KMP   RQ#41187 ORIGINAL CUT - ESCALATION WORDS.           
001200*     06/09/11  KMP   RQ#41188 ADDED SENTIMENT WORD LISTS.                
001300*     06/15/11  KMP   RQ#41195 ADDED CATEGORY KEYWORD GROUPS.             
001400*     08/02/11  KMP   RQ#41240 ADDED PARALLEL LENGTH TABLES SO            
001500*                      THE SCAN PARAGRAPHS DO NOT HAVE TO TRIM            
001600*                      TRAILING SPACES AT RUN TIME.                       
001700*     01/30/19  RLH   RQ#51009 LEXICON ACTUALLY SHIPS 18 WORDS,           
001800*                      NOT 17 AS THE OLD HEADER CLAIMED - TABLE           
001900*                      WIDENED, SEE TICKET #51009.                        
002000******************************************************************        
002100*    ------------  ESCALATION KEYWORD LEXICON (18 WORDS)  --------        
002200 01  WS-ESCAL-KW-BLOCK.                                                   
002300     05  FILLER                  PIC X(12) VALUE "urgent".                
002400     05  FILLER                  PIC X(12) VALUE "critical".              
002500     05  FILLER                  PIC X(12) VALUE "emergency".             
002600     05  FILLER                  PIC X(12) VALUE "asap".                  
002700     05  FILLER                  PIC X(12) VALUE "immediately".           
002800     05  FILLER                  PIC X(12) VALUE "lawsuit".               
002900     05  FILLER                  PIC X(12) VALUE "legal".                 
003000     05  FILLER                  PIC X(12) VALUE "attorney".              
003100     05  FILLER                  PIC X(12) VALUE "lawyer".                
003200     05  FILLER                  PIC X(12) VALUE "sue".                   
003300     05  FILLER                  PIC X(12) VALUE "cancel".                
003400     05  FILLER                  PIC X(12) VALUE "refund".                
003500     05  FILLER                  PIC X(12) VALUE "money back".            
003600     05  FILLER                  PIC X(12) VALUE "charge back".           
003700     05  FILLER                  PIC X(12) VALUE "angry".                 
003800     05  FILLER                  PIC X(12) VALUE "frustrated".            
003900     05  FILLER                  PIC X(12) VALUE "disappointed".          
004000     05  FILLER                  PIC X(12) VALUE "terrible".              
004100 01  WS-ESCAL-KW-TABLE REDEFINES WS-ESCAL-KW-BLOCK.                       
004200     05  WS-ESCAL-KW             PIC X(12) OCCURS 18 TIMES.               
004300                                                                          
004400 01  WS-ESCAL-KW-LEN-BLK.                                                 
004500     05  FILLER                  PIC 9(02) VALUE 06.                      
004600     05  FILLER                  PIC 9(02) VALUE 08.                      
004700     05  FILLER                  PIC 9(02) VALUE 09.                      
004800     05  FILLER                  PIC 9(02) VALUE 04.                      
004900     05  FILLER                  PIC 9(02) VALUE 11.                      
005000     05  FILLER                  PIC 9(02) VALUE 07.                      
005100     05  FILLER                  PIC 9(02) VALUE 05.                      
005200     05  FILLER                  PIC 9(02) VALUE 08.                      
005300     05  FILLER                  PIC 9(02) VALUE 06.                      
005400     05  FILLER                  PIC 9(02) VALUE 03.                      
005500     05  FILLER                  PIC 9(02) VALUE 06.                      
005600     05  FILLER                  PIC 9(02) VALUE 06.                      
005700     05  FILLER                  PIC 9(02) VALUE 10.                      
005800     05  FILLER                  PIC 9(02) VALUE 11.                      
005900     05  FILLER                  PIC 9(02) VALUE 05.                      
006000     05  FILLER                  PIC 9(02) VALUE 10.                      
006100     05  FILLER                  PIC 9(02) VALUE 12.                      
006200     05  FILLER                  PIC 9(02) VALUE 08.                      
006300 01  WS-ESCAL-KW-LEN-TAB REDEFINES WS-ESCAL-KW-LEN-BLK.                   
006400     05  WS-ESCAL-KW-LEN         PIC 9(02) OCCURS 18 TIMES.               
006500                                                                          
006600 01  WS-LEGAL-KW-FLAGS.                                                   
006700     05  WS-LEGAL-KW-SUB         PIC 9(02) OCCURS 4 TIMES                 
006800                                  VALUE ZERO.                             
006900*        INDEXES INTO WS-ESCAL-KW FOR LEGAL/COMPLIANCE WORDS              
007000*        (LEGAL, LAWSUIT, ATTORNEY, LAWYER) - SET IN 000-INIT.            
007100                                                                          
007200*    ------------  SENTIMENT LEXICON - POSITIVE (7 WORDS)  --------       
007300 01  WS-POS-KW-BLOCK.                                                     
007400     05  FILLER                  PIC X(12) VALUE "thank".                 
007500     05  FILLER                  PIC X(12) VALUE "great".                 
007600     05  FILLER                  PIC X(12) VALUE "excellent".             
007700     05  FILLER                  PIC X(12) VALUE "happy".                 
007800     05  FILLER                  PIC X(12) VALUE "satisfied".             
007900     05  FILLER                  PIC X(12) VALUE "love".                  
008000     05  FILLER                  PIC X(12) VALUE "appreciate".            
008100 01  WS-POS-KW-TABLE REDEFINES WS-POS-KW-BLOCK.                           
008200     05  WS-POS-KW               PIC X(12) OCCURS 7 TIMES.                
008300                                                                          
008400 01  WS-POS-KW-LEN-BLK.                                                   
008500     05  FILLER                  PIC 9(02) VALUE 05.                      
008600     05  FILLER                  PIC 9(02) VALUE 05.                      
008700     05  FILLER                  PIC 9(02) VALUE 09.                      
008800     05  FILLER                  PIC 9(02) VALUE 05.                      
008900     05  FILLER                  PIC 9(02) VALUE 09.                      
009000     05  FILLER                  PIC 9(02) VALUE 04.                      
009100     05  FILLER                  PIC 9(02) VALUE 10.                      
009200 01  WS-POS-KW-LEN-TAB REDEFINES WS-POS-KW-LEN-BLK.                       
009300     05  WS-POS-KW-LEN           PIC 9(02) OCCURS 7 TIMES.                
009400                                                                          
009500*    ------------  SENTIMENT LEXICON - NEGATIVE (8 WORDS)  --------       
009600 01  WS-NEG-KW-BLOCK.                                                     
009700     05  FILLER                  PIC X(12) VALUE "bad".                   
009800     05  FILLER                  PIC X(12) VALUE "terrible".              
009900     05  FILLER                  PIC X(12) VALUE "awful".                 
010000     05  FILLER                  PIC X(12) VALUE "hate".                  
010100     05  FILLER                  PIC X(12) VALUE "angry".                 
010200     05  FILLER                  PIC X(12) VALUE "frustrated".            
010300     05  FILLER                  PIC X(12) VALUE "disappointed".          
010400     05  FILLER                  PIC X(12) VALUE "poor".                  
010500 01  WS-NEG-KW-TABLE REDEFINES WS-NEG-KW-BLOCK.                           
010600     05  WS-NEG-KW               PIC X(12) OCCURS 8 TIMES.                
010700                                                                          
010800 01  WS-NEG-KW-LEN-BLK.                                                   
010900     05  FILLER                  PIC 9(02) VALUE 03.                      
011000     05  FILLER                  PIC 9(02) VALUE 08.                      
011100     05  FILLER                  PIC 9(02) VALUE 05.                      
011200     05  FILLER                  PIC 9(02) VALUE 04.                      
011300     05  FILLER                  PIC 9(02) VALUE 05.                      
011400     05  FILLER                  PIC 9(02) VALUE 10.                      
011500     05  FILLER                  PIC 9(02) VALUE 12.                      
011600     05  FILLER                  PIC 9(02) VALUE 04.                      
011700 01  WS-NEG-KW-LEN-TAB REDEFINES WS-NEG-KW-LEN-BLK.                       
011800     05  WS-NEG-KW-LEN           PIC 9(02) OCCURS 8 TIMES.                
011900                                                                          
012000*    ------------  CATEGORY KEYWORD GROUPS  -----------------------       
012100*    TESTED IN THIS FIXED ORDER - TECHNICAL, BILLING, ACCOUNT,            
012200*    FEATURE-REQUEST - FIRST GROUP WITH A HIT WINS.                       
012300 01  WS-TECH-KW-BLOCK.                                                    
012400     05  FILLER                  PIC X(15) VALUE "error".                 
012500     05  FILLER                  PIC X(15) VALUE "bug".                   
012600     05  FILLER                  PIC X(15) VALUE "crash".                 
012700     05  FILLER                  PIC X(15) VALUE "not working".           
012800     05  FILLER                  PIC X(15) VALUE "broken".                
012900     05  FILLER                  PIC X(15) VALUE "issue".                 
013000     05  FILLER                  PIC X(15) VALUE "problem".               
013100     05  FILLER                  PIC X(15) VALUE "technical".             
013200 01  WS-TECH-KW-TABLE REDEFINES WS-TECH-KW-BLOCK.                         
013300     05  WS-TECH-KW              PIC X(15) OCCURS 8 TIMES.                
013400 01  WS-TECH-KW-LEN-BLK.                                                  
013500     05  FILLER                  PIC 9(02) VALUE 05.                      
013600     05  FILLER                  PIC 9(02) VALUE 03.                      
013700     05  FILLER                  PIC 9(02) VALUE 05.                      
013800     05  FILLER                  PIC 9(02) VALUE 11.                      
013900     05  FILLER                  PIC 9(02) VALUE 06.                      
014000     05  FILLER                  PIC 9(02) VALUE 05.                      
014100     05  FILLER                  PIC 9(02) VALUE 07.                      
014200     05  FILLER                  PIC 9(02) VALUE 09.                      
014300 01  WS-TECH-KW-LEN-TAB REDEFINES WS-TECH-KW-LEN-BLK.                     
014400     05  WS-TECH-KW-LEN          PIC 9(02) OCCURS 8 TIMES.                
014500                                                                          
014600 01  WS-BILL-KW-BLOCK.                                                    
014700     05  FILLER                  PIC X(15) VALUE "payment".               
014800     05  FILLER                  PIC X(15) VALUE "charge".                
014900     05  FILLER                  PIC X(15) VALUE "billing".               
015000     05  FILLER                  PIC X(15) VALUE "invoice".               
015100     05  FILLER                  PIC X(15) VALUE "refund".                
015200     05  FILLER                  PIC X(15) VALUE "subscription".          
015300     05  FILLER                  PIC X(15) VALUE "price".                 
015400 01  WS-BILL-KW-TABLE REDEFINES WS-BILL-KW-BLOCK.                         
015500     05  WS-BILL-KW              PIC X(15) OCCURS 7 TIMES.                
015600 01  WS-BILL-KW-LEN-BLK.                                                  
015700     05  FILLER                  PIC 9(02) VALUE 07.                      
015800     05  FILLER                  PIC 9(02) VALUE 06.                      
015900     05  FILLER                  PIC 9(02) VALUE 07.                      
016000     05  FILLER                  PIC 9(02) VALUE 07.                      
016100     05  FILLER                  PIC 9(02) VALUE 06.                      
016200     05  FILLER                  PIC 9(02) VALUE 12.                      
016300     05  FILLER                  PIC 9(02) VALUE 05.                      
016400 01  WS-BILL-KW-LEN-TAB REDEFINES WS-BILL-KW-LEN-BLK.                     
016500     05  WS-BILL-KW-LEN          PIC 9(02) OCCURS 7 TIMES.                
016600                                                                          
016700 01  WS-ACCT-KW-BLOCK.                                                    
016800     05  FILLER                  PIC X(15) VALUE "account".               
016900     05  FILLER                  PIC X(15) VALUE "login".                 
017000     05  FILLER                  PIC X(15) VALUE "password".              
017100     05  FILLER                  PIC X(15) VALUE "access".                
017200     05  FILLER                  PIC X(15) VALUE "username".              
017300     05  FILLER                  PIC X(15) VALUE "profile".               
017400 01  WS-ACCT-KW-TABLE REDEFINES WS-ACCT-KW-BLOCK.                         
017500     05  WS-ACCT-KW              PIC X(15) OCCURS 6 TIMES.                
017600 01  WS-ACCT-KW-LEN-BLK.                                                  
017700     05  FILLER                  PIC 9(02) VALUE 07.                      
017800     05  FILLER                  PIC 9(02) VALUE 05.                      
017900     05  FILLER                  PIC 9(02) VALUE 08.                      
018000     05  FILLER                  PIC 9(02) VALUE 06.                      
018100     05  FILLER                  PIC 9(02) VALUE 08.                      
018200     05  FILLER                  PIC 9(02) VALUE 07.                      
018300 01  WS-ACCT-KW-LEN-TAB REDEFINES WS-ACCT-KW-LEN-BLK.                     
018400     05  WS-ACCT-KW-LEN          PIC 9(02) OCCURS 6 TIMES.                
018500                                                                          
018600 01  WS-FEAT-KW-BLOCK.                                                    
018700     05  FILLER                  PIC X(15) VALUE "feature".               
018800     05  FILLER                  PIC X(15) VALUE "request".               
018900     05  FILLER                  PIC X(15) VALUE "suggestion".            
019000     05  FILLER                  PIC X(15) VALUE "enhancement".           
019100     05  FILLER                  PIC X(15) VALUE "would like".            
019200     05  FILLER                  PIC X(15) VALUE "could you add".         
019300 01  WS-FEAT-KW-TABLE REDEFINES WS-FEAT-KW-BLOCK.                         
019400     05  WS-FEAT-KW              PIC X(15) OCCURS 6 TIMES.                
019500 01  WS-FEAT-KW-LEN-BLK.                                                  
019600     05  FILLER                  PIC 9(02) VALUE 07.                      
019700     05  FILLER                  PIC 9(02) VALUE 07.                      
019800     05  FILLER                  PIC 9(02) VALUE 10.                      
019900     05  FILLER                  PIC 9(02) VALUE 11.                      
020000     05  FILLER                  PIC 9(02) VALUE 10.                      
020100     05  FILLER                  PIC 9(02) VALUE 13.                      
020200 01  WS-FEAT-KW-LEN-TAB REDEFINES WS-FEAT-KW-LEN-BLK.                     
020300     05  WS-FEAT-KW-LEN          PIC 9(02) OCCURS 6 TIMES.                
020400                                                                          
020500*    ------------  CATEGORY / DEPARTMENT ROUTING TABLE  -----------       
020600*    LOADED BY 050-LOAD-DEPT-TABLE IN TKTROUTE ON ITS FIRST CALL          
020700*    IN THE RUN - NOT BY VALUE CLAUSES, SINCE AN OCCURS ENTRY             
020800*    CANNOT CARRY ITS OWN VALUE.                                          
020900 01  WS-DEPT-MAP-TABLE.                                                   
021000     05  WS-DEPT-MAP-ENTRY       OCCURS 5 TIMES                           
021100                                  INDEXED BY WS-DEPT-MAP-IDX.             
021200         10  WS-DEPT-MAP-CAT      PIC X(15).                              
021300         10  WS-DEPT-MAP-CNT      PIC 9(01).                              
021400         10  WS-DEPT-MAP-LIST     OCCURS 2 TIMES PIC X(18).               
