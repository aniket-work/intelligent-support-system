000100******************************************************************        
000200* TKTMETA  -  TICKET METADATA INTERFACE RECORD                            
000300*                                                                         
000400*     PASSED BETWEEN TKTPROC AND TKTPARSE ON THE CALL.  CARRIES THE       
000500*     RAW TEXT IN AND THE DERIVED WORD COUNT / CONTACT FLAGS /            
000600*     ESCALATION-KEYWORD HITS BACK OUT.  COPY THIS - DO NOT RETYPE        
000700*     THE FIELDS - SO THE TWO PROGRAMS NEVER DRIFT OUT OF STEP.           
000800*                                                                         
000900*     06/09/11  KMP   RQ#41188 ORIGINAL CUT.                              
001000*     01/30/19  RLH   RQ#51009 WIDENED KEYWORD LIST TO 18 ENTRIES         
001100*                      TO MATCH TKTLEX - SEE THAT COPYBOOK'S LOG.         
001150*     03/18/22  PDW   RQ#58841 META-TEXT-IN WIDENED TO 400 TO MATCH       
001160*                      THE RQ#58841 FIX ON TICKET-TEXT-BODY IN            
001170*                      TKTDALY - SEE THAT COPYBOOK'S LOG.                 
001200******************************************************************        
001300 01  TICKET-METADATA-REC.                                                 
001400     05  META-TEXT-IN              PIC X(400).                            
001500     05  META-WORD-COUNT           PIC 9(04) COMP.                        
001600     05  META-HAS-EMAIL-FLAG       PIC X(01).                             
001700     05  META-HAS-PHONE-FLAG       PIC X(01).                             
001800     05  META-HAS-URL-FLAG         PIC X(01).                             
001900     05  META-ESCAL-KW-COUNT       PIC 9(02) COMP.                        
002000     05  META-ESCAL-KW-LIST.                                              
002100         10  META-ESCAL-KW-ENTRY   PIC X(12) OCCURS 18 TIMES.             
002200     05  FILLER                    PIC X(04).                             
