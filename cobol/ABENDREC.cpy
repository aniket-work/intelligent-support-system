000100******************************************************************        
000200* ABENDREC  -  COMMON ABEND MESSAGE LAYOUT                                
000300*                                                                         
000400*     THIS IS THE OLD PATIENT-BILLING ABEND LAYOUT, CARRIED OVER          
000500*     UNCHANGED SO AN ABNORMAL TERMINATION ALWAYS PRODUCES THE            
000600*     SAME ONE-LINE SYSOUT MESSAGE AND THE SAME FORCED-ABEND              
000700*     TECHNIQUE (DIVIDE BY ZERO) REGARDLESS OF JOB.  TKTPROC IS           
000750*     THE ONLY PROGRAM IN THE TICKET BATCH THAT OPENS ITS OWN             
000760*     SYSOUT, SO IT IS THE ONLY ONE THAT COPIES THIS - THE SIX            
000770*     CALLED SUBPROGRAMS HAVE NO FILES OF THEIR OWN AND NO                
000780*     SYSOUT TO WRITE THIS MESSAGE TO.                                    
000800*                                                                         
000900*     01/23/88  JRS   ORIGINAL CUT, CARRIED FORWARD FROM THE              
001000*                      PATIENT BILLING SUITE.                             
001100*     03/14/94  JRS   ADDED PARA-NAME SO OPERATIONS CAN TELL US           
001200*                      WHICH PARAGRAPH WAS RUNNING AT ABEND TIME.         
001300*     11/09/99  TGD   Y2K - ABEND-DATE WIDENED TO 4-DIGIT YEAR.           
001400*     06/02/11  KMP   RQ#41187 PICKED UP BY TKTPROC, THE ONLY             
001450*                      PROGRAM IN THE TICKET BATCH THAT NEEDED IT.        
001460*     03/18/22  PDW   RQ#58843 HEADER WAS STILL SAYING "SHARED BY         
001470*                      ALL TICKET-SYSTEM BATCH PROGRAMS" - NEVER          
001480*                      TRUE, ONLY TKTPROC HAS EVER COPIED THIS.           
001490*                      CORRECTED THE HEADER AND THE 06/02/11 LOG          
001495*                      LINE TO MATCH WHAT THE CODE ACTUALLY DOES.         
001500******************************************************************        
001600 01  ABEND-REC.                                                           
001700     05  FILLER                  PIC X(01) VALUE SPACE.                   
001800     05  ABEND-LIT               PIC X(20) VALUE                          
001900         "*** ABEND - TKTPROC ".                                          
002000     05  PARA-NAME                PIC X(32) VALUE SPACES.                 
002100     05  FILLER                  PIC X(01) VALUE SPACE.                   
002200     05  ABEND-REASON             PIC X(60) VALUE SPACES.                 
002300     05  FILLER                  PIC X(01) VALUE SPACE.                   
002400     05  ABEND-DATE.                                                      
002500         10  ABEND-YY             PIC 9(04) VALUE ZERO.                   
002600         10  FILLER               PIC X(01) VALUE "-".                    
002700         10  ABEND-MM             PIC 9(02) VALUE ZERO.                   
002800         10  FILLER               PIC X(01) VALUE "-".                    
002900         10  ABEND-DD             PIC 9(02) VALUE ZERO.                   
003000     05  FILLER                  PIC X(15) VALUE SPACES.                  
003100                                                                          
003200 01  ABEND-FORCE-FIELDS.                                                  
003300     05  ZERO-VAL                 PIC 9(01) VALUE ZERO.                   
003400     05  ONE-VAL                  PIC 9(01) VALUE 1.                      
